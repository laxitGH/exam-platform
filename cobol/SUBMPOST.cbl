000100******************************************************************
000110* PROGRAM  : SUBMPOST
000120* PURPOSE  : EXAM PLATFORM - SUBMISSION POSTING RUN.
000130*            READS THE ANSWER FILE, VALIDATES EACH ANSWER AGAINST
000140*            THE ATTEMPT AND THE PAPER, SCORES IT AGAINST THE
000150*            QUESTION MASTER, WRITES THE SUBMISSION FILE AND POSTS
000160*            THE RUNNING ATTEMPT / SUBJECT-BUCKET TOTALS BACK TO
000170*            THE ATTEMPT MASTER.
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SUBMPOST.
000210 AUTHOR.         R HARGROVE.
000220 INSTALLATION.   TESTING SVCS DATA CENTER.
000230 DATE-WRITTEN.   03/11/1989.
000240 DATE-COMPILED.
000250 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000260 
000270******************************************************************
000280* CHANGE LOG.
000290*
000300* 03/11/89  RH   TS-1140  ORIGINAL PROGRAM - SINGLE-CORRECT AND
000310*                         MULTIPLE-CORRECT SCORING, ATTEMPT TOTALS.
000320* 09/02/89  RH   TS-1188  ADDED SUBJECT BUCKET ACCUMULATION.
000330* 02/14/90  DKW  TS-1233  MANDATORY-QUESTION BLANK-ANSWER REJECT.
000340* 07/30/90  DKW  TS-1266  DUPLICATE-SUBMISSION REJECT (DU).
000350* 11/19/90  RH   TS-1301  QUESTION-NOT-ON-PAPER REJECT (NF).
000360* 05/06/91  CJP  TS-1355  TIME-WINDOW REJECT (TW) VIA ATTEMPT
000370*                         STATUS INSTEAD OF WALL-CLOCK COMPARE.
000380* 01/22/92  CJP  TS-1401  PAPER MAX-SCORE / SUBJECT-MAX DERIVATION
000390*                         MOVED HERE FROM THE OLD PAPLOAD JOB STEP.
000400* 08/09/93  DKW  TS-1477  QUESTION MASTER WEIGHT-SUM VALIDATION ON
000410*                         LOAD - BAD QUESTIONS NO LONGER SCORED.
000420* 03/03/95  RH   TS-1522  CONTROL REPORT TRAILER - REJECT COUNTS
000430*                         BROKEN OUT BY REASON CODE.
000440* 12/02/96  CJP  TS-1601  RAISED QUESTION-MASTER TABLE TO 500 AND
000450*                         PAPER-QUESTION TABLE TO 2000 ENTRIES.
000460* 06/18/98  DKW  TS-1699  Y2K - AT-RUN-DATE NOW CENTURY-COMPLETE
000470*                         (WAS PIC 9(06), IS PIC 9(08)).
000480* 04/09/99  DKW  TS-1701  Y2K FOLLOW-UP - HEADING LINE DATE EDIT.
000490* 10/11/01  RH   TS-1788  MULTIPLE-CORRECT TRUNCATION CONFIRMED
000500*                         TOWARD ZERO PER AUDIT REQUEST.
000510* 02/27/04  MLT  TS-1855  SUBJECT BUCKET SEARCH NOW BAILS OUT ON
000520*                         FIRST FIVE SUBJECTS - PAPERS DO NOT
000530*                         CARRY MORE THAN FIVE SUBJECT CODES.
000540******************************************************************
000550 
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT QUESTION-MASTER-FILE ASSIGN TO QMASTER
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS  IS FS-QMASTER.
000660 
000670     SELECT PAPER-QUESTION-FILE  ASSIGN TO PQMASTER
000680            ORGANIZATION IS LINE SEQUENTIAL
000690            FILE STATUS  IS FS-PQMASTER.
000700 
000710     SELECT ANSWER-FILE          ASSIGN TO ANSWERIN
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS  IS FS-ANSWER.
000740 
000750     SELECT SUBMISSION-FILE      ASSIGN TO SUBMOUT
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS  IS FS-SUBMIT.
000780 
000790     SELECT ATTEMPT-MASTER-FILE  ASSIGN TO ATTMAST
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS  IS FS-ATTEMPT.
000820 
000830     SELECT CTL-RPT              ASSIGN TO CTLRPT
000840            ORGANIZATION IS LINE SEQUENTIAL
000850            FILE STATUS  IS FS-CTLRPT.
000860 
000870 DATA DIVISION.
000880 FILE SECTION.
000890*----------------------------------------------------------------
000900* QUESTION MASTER - ONE RECORD PER QUESTION, UP TO 10 OPTIONS.
000910*----------------------------------------------------------------
000920 FD  QUESTION-MASTER-FILE.
000930 01  QM-RECORD.
000940     05  QM-QUESTION-CODE           PIC X(08).
000950     05  QM-QUESTION-TYPE           PIC X(01).
000960         88  QM-TYPE-SINGLE                    VALUE 'S'.
000970         88  QM-TYPE-MULTIPLE                  VALUE 'M'.
000980     05  QM-SUBJECT-CODE            PIC X(02).
000990     05  QM-OPTION-COUNT            PIC 9(02).
001000     05  QM-OPTION                  OCCURS 10 TIMES.
001010         10  QM-OPTION-CODE         PIC X(12).
001020         10  QM-OPTION-CORRECT      PIC X(01).
001030             88  QM-OPTION-IS-CORRECT          VALUE 'Y'.
001040         10  QM-OPTION-WEIGHT       PIC 9(03).
001050     05  FILLER                     PIC X(27).
001060 
001070*----------------------------------------------------------------
001080* PAPER-QUESTION MASTER - ONE RECORD PER QUESTION ON A PAPER,
001090* GROUPED BY PAPER-CODE, ORDERED BY QUESTION-ORDER.
001100*----------------------------------------------------------------
001110 FD  PAPER-QUESTION-FILE.
001120 01  PQ-RECORD.
001130     05  PQ-PAPER-CODE              PIC X(08).
001140     05  PQ-QUESTION-ORDER          PIC 9(03).
001150     05  PQ-QUESTION-CODE           PIC X(08).
001160     05  PQ-MANDATORY-FLAG          PIC X(01).
001170         88  PQ-IS-MANDATORY                   VALUE 'Y'.
001180     05  PQ-POSITIVE-SCORE          PIC S9(03)
001190                                    SIGN IS LEADING SEPARATE.
001200     05  PQ-NEGATIVE-SCORE          PIC S9(03)
001210                                    SIGN IS LEADING SEPARATE.
001220     05  FILLER                     PIC X(12).
001230 
001240*----------------------------------------------------------------
001250* ANSWER FILE - ONE RECORD PER CANDIDATE PER QUESTION, ARRIVAL
001260* ORDER.
001270*----------------------------------------------------------------
001280 FD  ANSWER-FILE.
001290 01  AN-RECORD.
001300     05  AN-ATTEMPT-ID              PIC X(10).
001310     05  AN-USER-ID                 PIC X(10).
001320     05  AN-PAPER-CODE              PIC X(08).
001330     05  AN-QUESTION-CODE           PIC X(08).
001340     05  AN-CHOSEN-COUNT            PIC 9(02).
001350     05  AN-CHOSEN-CODE             OCCURS 10 TIMES
001360                                    PIC X(12).
001370     05  FILLER                     PIC X(12).
001380 
001390*----------------------------------------------------------------
001400* SUBMISSION FILE - OUTPUT OF SCORING, ONE PER ANSWER RECORD.
001410*----------------------------------------------------------------
001420 FD  SUBMISSION-FILE.
001430 01  SB-RECORD.
001440     05  SB-ATTEMPT-ID              PIC X(10).
001450     05  SB-USER-ID                 PIC X(10).
001460     05  SB-QUESTION-CODE           PIC X(08).
001470     05  SB-SUBJECT-CODE            PIC X(02).
001480     05  SB-SCORE                   PIC S9(04)
001490                                    SIGN IS LEADING SEPARATE.
001500     05  SB-MAX-SCORE               PIC 9(04).
001510     05  SB-REJECT-CODE             PIC X(02).
001520     05  FILLER                     PIC X(09).
001530 
001540*----------------------------------------------------------------
001550* ATTEMPT MASTER - REWRITTEN IN PLACE WITH UPDATED TOTALS.
001560*----------------------------------------------------------------
001570 FD  ATTEMPT-MASTER-FILE.
001580 01  AT-RECORD.
001590     05  AT-ATTEMPT-ID              PIC X(10).
001600     05  AT-EXAM-ID                 PIC X(10).
001610     05  AT-USER-ID                 PIC X(10).
001620     05  AT-PAPER-CODE              PIC X(08).
001630     05  AT-STATUS                  PIC X(01).
001640         88  AT-STATUS-NOT-STARTED             VALUE 'N'.
001650         88  AT-STATUS-IN-PROGRESS             VALUE 'P'.
001660         88  AT-STATUS-COMPLETED               VALUE 'C'.
001670         88  AT-STATUS-CANCELLED               VALUE 'X'.
001680     05  AT-TOTAL-SCORE             PIC S9(05)
001690                                    SIGN IS LEADING SEPARATE.
001700     05  AT-MAX-TOTAL-SCORE         PIC 9(05).
001710     05  AT-RANK                    PIC 9(05).
001720     05  AT-PERCENTILE              PIC 9(03)V9(04).
001730     05  AT-SUBJECT                 OCCURS 5 TIMES.
001740         10  AT-SUBJ-CODE           PIC X(02).
001750         10  AT-SUBJ-SCORE          PIC S9(05)
001760                                    SIGN IS LEADING SEPARATE.
001770         10  AT-SUBJ-MAX            PIC 9(05).
001780         10  AT-SUBJ-RANK           PIC 9(05).
001790         10  AT-SUBJ-PERCENTILE     PIC 9(03)V9(04).
001800     05  FILLER                     PIC X(13).
001810 
001820*----------------------------------------------------------------
001830* CONTROL REPORT - PRINT FILE, 132 COLUMN.
001840*----------------------------------------------------------------
001850 FD  CTL-RPT.
001860 01  CTL-LINE                       PIC X(132).
001870 
001880 WORKING-STORAGE SECTION.
001890 77  FS-QMASTER                     PIC X(02) VALUE '00'.
001900 77  FS-PQMASTER                    PIC X(02) VALUE '00'.
001910 77  FS-ANSWER                      PIC X(02) VALUE '00'.
001920 77  FS-SUBMIT                      PIC X(02) VALUE '00'.
001930 77  FS-ATTEMPT                     PIC X(02) VALUE '00'.
001940 77  FS-CTLRPT                      PIC X(02) VALUE '00'.
001950 
001960 78  CTE-01                                   VALUE 1.
001970 78  CTE-05                                   VALUE 5.
001980 78  CTE-10                                   VALUE 10.
001990 78  CTE-100                                  VALUE 100.
002000 
002010 01  WS-END-OF-FILE-SWITCHES.
002020     05  WS-QMASTER-EOF             PIC X(01) VALUE 'N'.
002030         88  QMASTER-EOF                       VALUE 'Y'.
002040     05  WS-PQMASTER-EOF            PIC X(01) VALUE 'N'.
002050         88  PQMASTER-EOF                      VALUE 'Y'.
002060     05  WS-ANSWER-EOF              PIC X(01) VALUE 'N'.
002070         88  ANSWER-EOF                        VALUE 'Y'.
002080     05  WS-ATTEMPT-EOF             PIC X(01) VALUE 'N'.
002090         88  ATTEMPT-EOF                       VALUE 'Y'.
002100     05  FILLER                     PIC X(01) VALUE SPACES.
002110 
002120*----------------------------------------------------------------
002130* QUESTION MASTER TABLE - LOADED ASCENDING BY QUESTION-CODE,
002140* SEARCHED WITH SEARCH ALL - THIS SHOP'S USUAL WAY OF KEYING A
002150* TABLE LOOKUP ONCE THE LOAD STEP GUARANTEES ASCENDING SEQUENCE.
002160*----------------------------------------------------------------
002170 01  WS-QM-TABLE-CONTROL.
002180     05  WS-QM-ENTRY-COUNT          PIC 9(04) COMP VALUE ZERO.
002190 01  WS-QM-TABLE.
002200     05  QMT-ENTRY                  OCCURS 500 TIMES
002210                                    ASCENDING KEY QMT-CODE
002220                                    INDEXED BY QMT-IDX.
002230         10  QMT-CODE               PIC X(08).
002240         10  QMT-TYPE               PIC X(01).
002250         10  QMT-SUBJECT            PIC X(02).
002260         10  QMT-OPTION-COUNT       PIC 9(02).
002270         10  QMT-OPTION             OCCURS 10 TIMES.
002280             15  QMT-OPTION-CODE    PIC X(12).
002290             15  QMT-OPTION-CORRECT PIC X(01).
002300             15  QMT-OPTION-WEIGHT  PIC 9(03).
002310* REDEFINES OF THE QUESTION TABLE FOR THE WEIGHT-SUM VALIDATION
002320* PASS - LETS US WALK THE OPTIONS AS A FLAT NUMERIC ARRAY.
002330 01  WS-QM-TABLE-RED REDEFINES WS-QM-TABLE.
002340     05  QMT-FLAT-ENTRY             OCCURS 500 TIMES.
002350         10  FILLER                 PIC X(13).
002360         10  QMT-FLAT-OPTION        OCCURS 10 TIMES PIC X(16).
002370 
002380 01  WS-QM-VALIDATE.
002390     05  WS-QM-WEIGHT-TOTAL         PIC 9(05) COMP VALUE ZERO.
002400     05  WS-QM-CORRECT-COUNT        PIC 9(02) COMP VALUE ZERO.
002410     05  WS-QM-VALID-SW             PIC X(01) VALUE 'Y'.
002420         88  QM-RECORD-VALID                   VALUE 'Y'.
002430     05  WS-QM-REJECT-COUNT         PIC 9(05) COMP VALUE ZERO.
002440     05  FILLER                     PIC X(01) VALUE SPACES.
002450 
002460*----------------------------------------------------------------
002470* PAPER-QUESTION TABLE - LOADED IN FILE ORDER (GROUPED BY PAPER,
002480* ORDERED BY QUESTION-ORDER). LOOKED UP WITH A PLAIN SEQUENTIAL
002490* SEARCH BECAUSE IT IS NOT GLOBALLY KEYED BY QUESTION-CODE.
002500*----------------------------------------------------------------
002510 01  WS-PQ-TABLE-CONTROL.
002520     05  WS-PQ-ENTRY-COUNT          PIC 9(05) COMP VALUE ZERO.
002530 01  WS-PQ-TABLE.
002540     05  PQT-ENTRY                  OCCURS 2000 TIMES
002550                                    INDEXED BY PQT-IDX.
002560         10  PQT-PAPER-CODE         PIC X(08).
002570         10  PQT-QUESTION-ORDER     PIC 9(03).
002580         10  PQT-QUESTION-CODE      PIC X(08).
002590         10  PQT-MANDATORY-FLAG     PIC X(01).
002600         10  PQT-POSITIVE-SCORE     PIC S9(03).
002610         10  PQT-NEGATIVE-SCORE     PIC S9(03).
002620* REDEFINES USED ONLY WHEN THE TABLE IS DUMPED FOR THE PAPER
002630* MAX-SCORE DERIVATION AUDIT TRAIL (DISPLAY OF THE RAW ROW).
002640 01  WS-PQ-TABLE-RED REDEFINES WS-PQ-TABLE.
002650     05  PQT-FLAT-ENTRY             OCCURS 2000 TIMES
002660                                    PIC X(23).
002670 
002680*----------------------------------------------------------------
002690* PAPER MAX-SCORE TABLE - ONE ENTRY PER DISTINCT PAPER-CODE SEEN
002700* ON LOAD, WITH A NESTED PER-SUBJECT MAX-SCORE TABLE.
002710*----------------------------------------------------------------
002720 01  WS-PMAX-TABLE-CONTROL.
002730     05  WS-PMAX-ENTRY-COUNT        PIC 9(03) COMP VALUE ZERO.
002740 01  WS-PMAX-TABLE.
002750     05  PMAXT-ENTRY                OCCURS 200 TIMES
002760                                    INDEXED BY PMAXT-IDX.
002770         10  PMAXT-PAPER-CODE       PIC X(08).
002780         10  PMAXT-MAX-SCORE        PIC S9(07) COMP.
002790         10  PMAXT-SUBJ-COUNT       PIC 9(02) COMP.
002800         10  PMAXT-SUBJECT          OCCURS 5 TIMES.
002810             15  PMAXT-SUBJ-CODE    PIC X(02).
002820             15  PMAXT-SUBJ-MAX     PIC S9(07) COMP.
002830 
002840 01  WS-CURRENT-PAPER.
002850     05  WS-CUR-PAPER-CODE          PIC X(08).
002860     05  WS-CUR-PAPER-MAX           PIC S9(07) COMP.
002870     05  FILLER                     PIC X(01) VALUE SPACES.
002880 
002890*----------------------------------------------------------------
002900* ATTEMPT WORK TABLE - THE ENTIRE ATTEMPT MASTER, LOADED FOR
002910* UPDATE-IN-PLACE (LINE SEQUENTIAL HAS NO REWRITE-BY-KEY, SO THE
002920* WHOLE FILE IS RELOADED AND REWRITTEN, THE SHOP'S USUAL WAY OF
002930* "UPDATING" A LINE SEQUENTIAL MASTER).
002940*----------------------------------------------------------------
002950 01  WS-ATT-TABLE-CONTROL.
002960     05  WS-ATT-ENTRY-COUNT         PIC 9(05) COMP VALUE ZERO.
002970 01  WS-ATT-TABLE.
002980     05  ATTT-ENTRY                 OCCURS 10000 TIMES
002990                                    ASCENDING KEY ATTT-ATTEMPT-ID
003000                                    INDEXED BY ATTT-IDX.
003010         10  ATTT-ATTEMPT-ID        PIC X(10).
003020         10  ATTT-EXAM-ID           PIC X(10).
003030         10  ATTT-USER-ID           PIC X(10).
003040         10  ATTT-PAPER-CODE        PIC X(08).
003050         10  ATTT-STATUS            PIC X(01).
003060         10  ATTT-TOTAL-SCORE       PIC S9(05).
003070         10  ATTT-MAX-TOTAL-SCORE   PIC 9(05).
003080         10  ATTT-RANK              PIC 9(05).
003090         10  ATTT-PERCENTILE        PIC 9(03)V9(04).
003100         10  ATTT-SUBJECT           OCCURS 5 TIMES.
003110             15  ATTT-SUBJ-CODE     PIC X(02).
003120             15  ATTT-SUBJ-SCORE    PIC S9(05).
003130             15  ATTT-SUBJ-MAX      PIC 9(05).
003140             15  ATTT-SUBJ-RANK     PIC 9(05).
003150             15  ATTT-SUBJ-PCTILE   PIC 9(03)V9(04).
003160             15  ATTT-SUBJ-USED     PIC X(01).
003170                 88  ATTT-SUBJ-IN-USE          VALUE 'Y'.
003180 
003190*----------------------------------------------------------------
003200* DUPLICATE-SUBMISSION TABLE - (ATTEMPT-ID, QUESTION-CODE) PAIRS
003210* ALREADY POSTED THIS RUN.
003220*----------------------------------------------------------------
003230 01  WS-SEEN-TABLE-CONTROL.
003240     05  WS-SEEN-ENTRY-COUNT        PIC 9(06) COMP VALUE ZERO.
003250 01  WS-SEEN-TABLE.
003260     05  SEENT-ENTRY                OCCURS 20000 TIMES
003270                                    INDEXED BY SEENT-IDX.
003280         10  SEENT-ATTEMPT-ID       PIC X(10).
003290         10  SEENT-QUESTION-CODE    PIC X(08).
003300 
003310*----------------------------------------------------------------
003320* SCORING WORK AREA.
003330*----------------------------------------------------------------
003340 01  WS-SEARCH-KEYS.
003350     05  WS-SEARCH-QUESTION-CODE    PIC X(08) VALUE SPACES.
003360     05  FILLER                     PIC X(01) VALUE SPACES.
003370 
003380 01  WS-SCORE-WORK.
003390     05  WS-SCORE-RESULT            PIC S9(04) VALUE ZERO.
003400     05  WS-MAX-SCORE-RESULT        PIC 9(04)  VALUE ZERO.
003410     05  WS-REJECT-CODE             PIC X(02)  VALUE SPACES.
003420     05  WS-CHOSEN-BAD-SW           PIC X(01)  VALUE 'N'.
003430         88  WS-CHOSEN-HAS-BAD-CODE            VALUE 'Y'.
003440     05  WS-CHOSEN-WRONG-SW         PIC X(01)  VALUE 'N'.
003450         88  WS-CHOSEN-HAS-WRONG-OPT            VALUE 'Y'.
003460     05  WS-WEIGHT-SUM              PIC 9(05) COMP VALUE ZERO.
003470     05  WS-MULTI-QUOTIENT          PIC S9(09) COMP VALUE ZERO.
003480     05  WS-CHOSEN-IDX              PIC 9(02) COMP VALUE ZERO.
003490     05  WS-QM-OPT-IDX              PIC 9(02) COMP VALUE ZERO.
003500     05  WS-OPT-MATCH-SW            PIC X(01) VALUE 'N'.
003510         88  WS-OPT-WAS-MATCHED                VALUE 'Y'.
003520     05  FILLER                     PIC X(01) VALUE SPACES.
003530 
003540*----------------------------------------------------------------
003550* CONTROL TOTALS FOR THE TRAILER.
003560*----------------------------------------------------------------
003570 01  WS-CONTROL-TOTALS.
003580     05  WS-RECORDS-READ            PIC 9(07) COMP VALUE ZERO.
003590     05  WS-RECORDS-ACCEPTED        PIC 9(07) COMP VALUE ZERO.
003600     05  WS-REJECT-MQ-COUNT         PIC 9(07) COMP VALUE ZERO.
003610     05  WS-REJECT-DU-COUNT         PIC 9(07) COMP VALUE ZERO.
003620     05  WS-REJECT-NF-COUNT         PIC 9(07) COMP VALUE ZERO.
003630     05  WS-REJECT-TW-COUNT         PIC 9(07) COMP VALUE ZERO.
003640     05  FILLER                     PIC X(01) VALUE SPACES.
003650 
003660*----------------------------------------------------------------
003670* REPORT LINES.
003680*----------------------------------------------------------------
003690 01  WS-TODAY.
003700     05  WS-TODAY-NUM               PIC 9(08) VALUE ZEROES.
003710     05  WS-TODAY-EDIT REDEFINES WS-TODAY-NUM.
003720         10  WS-TODAY-CCYY          PIC 9(04).
003730         10  WS-TODAY-MM            PIC 9(02).
003740         10  WS-TODAY-DD            PIC 9(02).
003750     05  FILLER                     PIC X(01) VALUE SPACES.
003760 
003770 01  RPT-HEADING-LINE.
003780     05  FILLER                     PIC X(20)
003790                                    VALUE 'SUBMPOST CONTROL RPT'.
003800     05  FILLER                     PIC X(10) VALUE SPACES.
003810     05  FILLER                     PIC X(09) VALUE 'RUN DATE:'.
003820     05  RPT-RUN-DATE               PIC 9999/99/99.
003830 
003840 01  RPT-TRAILER-LINE-1.
003850     05  FILLER                     PIC X(24)
003860                                    VALUE 'ANSWER RECORDS READ....'.
003870     05  RPT-RECORDS-READ           PIC ZZZ,ZZ9.
003880 
003890 01  RPT-TRAILER-LINE-2.
003900     05  FILLER                     PIC X(24)
003910                                    VALUE 'SUBMISSIONS ACCEPTED...'.
003920     05  RPT-RECORDS-ACCEPTED       PIC ZZZ,ZZ9.
003930 
003940 01  RPT-TRAILER-LINE-3.
003950     05  FILLER                     PIC X(24)
003960                                    VALUE 'REJECTED - MQ/DU/NF/TW.'.
003970     05  RPT-REJECT-MQ              PIC ZZZ,ZZ9.
003980     05  FILLER                     PIC X(01) VALUE '/'.
003990     05  RPT-REJECT-DU              PIC ZZZ,ZZ9.
004000     05  FILLER                     PIC X(01) VALUE '/'.
004010     05  RPT-REJECT-NF              PIC ZZZ,ZZ9.
004020     05  FILLER                     PIC X(01) VALUE '/'.
004030     05  RPT-REJECT-TW              PIC ZZZ,ZZ9.
004040 
004050 PROCEDURE DIVISION.
004060 DECLARATIVES.
004070 FILE-ERROR-HANDLING SECTION.
004080     USE AFTER ERROR PROCEDURE ON QUESTION-MASTER-FILE
004090                                   PAPER-QUESTION-FILE
004100                                   ANSWER-FILE
004110                                   SUBMISSION-FILE
004120                                   ATTEMPT-MASTER-FILE
004130                                   CTL-RPT.
004140 FILE-ERROR-DISPLAY.
004150     DISPLAY '*** FILE ERROR ON SUBMPOST ***'
004160     DISPLAY 'QMASTER STATUS  : ' FS-QMASTER
004170     DISPLAY 'PQMASTER STATUS : ' FS-PQMASTER
004180     DISPLAY 'ANSWER STATUS   : ' FS-ANSWER
004190     DISPLAY 'SUBMIT STATUS   : ' FS-SUBMIT
004200     DISPLAY 'ATTEMPT STATUS  : ' FS-ATTEMPT
004210     DISPLAY 'CTLRPT STATUS   : ' FS-CTLRPT.
004220 END DECLARATIVES.
004230 
004240 000000-MAIN-LOGIC.
004250     PERFORM 100000-BEGIN-LOAD-QUESTION-MASTER
004260        THRU 100000-END-LOAD-QUESTION-MASTER
004270 
004280     PERFORM 150000-BEGIN-LOAD-PAPER-QUESTIONS
004290        THRU 150000-END-LOAD-PAPER-QUESTIONS
004300 
004310     PERFORM 160000-BEGIN-LOAD-ATTEMPT-MASTER
004320        THRU 160000-END-LOAD-ATTEMPT-MASTER
004330 
004340     PERFORM 200000-BEGIN-POST-ANSWERS
004350        THRU 200000-END-POST-ANSWERS
004360 
004370     PERFORM 300000-BEGIN-FINISH-RUN
004380        THRU 300000-END-FINISH-RUN
004390 
004400     STOP RUN.
004410 
004420******************************************************************
004430* 100000 - LOAD QUESTION MASTER INTO A TABLE, SEARCH ALL BY CODE.
004440* QUESTION MASTER VALIDATION: A QUESTION IS REJECTED FROM THE
004450* TABLE (NOT SCORED AGAINST) UNLESS IT HAS AT LEAST ONE OPTION
004460* AND THE WEIGHTS OF ITS CORRECT OPTIONS SUM TO EXACTLY 100.
004470******************************************************************
004480 100000-BEGIN-LOAD-QUESTION-MASTER.
004490     OPEN INPUT QUESTION-MASTER-FILE
004500     IF FS-QMASTER NOT = '00' AND FS-QMASTER NOT = '05'
004510         DISPLAY 'UNABLE TO OPEN QUESTION MASTER - ' FS-QMASTER
004520         STOP RUN
004530     END-IF
004540 
004550     PERFORM 110000-BEGIN-READ-ONE-QUESTION
004560        THRU 110000-END-READ-ONE-QUESTION
004570       UNTIL QMASTER-EOF
004580 
004590     CLOSE QUESTION-MASTER-FILE.
004600 100000-END-LOAD-QUESTION-MASTER.
004610     EXIT.
004620 
004630 110000-BEGIN-READ-ONE-QUESTION.
004640     READ QUESTION-MASTER-FILE
004650         AT END
004660             SET QMASTER-EOF TO TRUE
004670         NOT AT END
004680             PERFORM 111000-BEGIN-VALIDATE-QUESTION
004690                THRU 111000-END-VALIDATE-QUESTION
004700             IF QM-RECORD-VALID
004710                 PERFORM 112000-BEGIN-STORE-QUESTION
004720                    THRU 112000-END-STORE-QUESTION
004730             ELSE
004740                 ADD CTE-01 TO WS-QM-REJECT-COUNT
004750             END-IF
004760     END-READ.
004770 110000-END-READ-ONE-QUESTION.
004780     EXIT.
004790 
004800 111000-BEGIN-VALIDATE-QUESTION.
004810     SET QM-RECORD-VALID   TO TRUE
004820     MOVE ZERO TO WS-QM-WEIGHT-TOTAL WS-QM-CORRECT-COUNT
004830 
004840     IF QM-OPTION-COUNT = ZERO
004850         MOVE 'N' TO WS-QM-VALID-SW
004860     ELSE
004870         PERFORM 111100-BEGIN-SUM-CORRECT-WEIGHTS
004880            THRU 111100-END-SUM-CORRECT-WEIGHTS
004890           VARYING WS-QM-OPT-IDX FROM CTE-01 BY CTE-01
004900             UNTIL WS-QM-OPT-IDX > QM-OPTION-COUNT
004910         IF WS-QM-WEIGHT-TOTAL NOT = CTE-100
004920             MOVE 'N' TO WS-QM-VALID-SW
004930         END-IF
004940     END-IF.
004950 111000-END-VALIDATE-QUESTION.
004960     EXIT.
004970 
004980 111100-BEGIN-SUM-CORRECT-WEIGHTS.
004990     IF QM-OPTION-CORRECT (WS-QM-OPT-IDX) = 'Y'
005000         ADD CTE-01 TO WS-QM-CORRECT-COUNT
005010         ADD QM-OPTION-WEIGHT (WS-QM-OPT-IDX)
005020           TO WS-QM-WEIGHT-TOTAL
005030     END-IF.
005040 111100-END-SUM-CORRECT-WEIGHTS.
005050     EXIT.
005060 
005070 112000-BEGIN-STORE-QUESTION.
005080     ADD CTE-01 TO WS-QM-ENTRY-COUNT
005090     SET QMT-IDX TO WS-QM-ENTRY-COUNT
005100     MOVE QM-QUESTION-CODE TO QMT-CODE (QMT-IDX)
005110     MOVE QM-QUESTION-TYPE TO QMT-TYPE (QMT-IDX)
005120     MOVE QM-SUBJECT-CODE  TO QMT-SUBJECT (QMT-IDX)
005130     MOVE QM-OPTION-COUNT  TO QMT-OPTION-COUNT (QMT-IDX)
005140     PERFORM 112100-BEGIN-STORE-ONE-OPTION
005150        THRU 112100-END-STORE-ONE-OPTION
005160       VARYING WS-QM-OPT-IDX FROM CTE-01 BY CTE-01
005170         UNTIL WS-QM-OPT-IDX > CTE-10.
005180 112000-END-STORE-QUESTION.
005190     EXIT.
005200 
005210 112100-BEGIN-STORE-ONE-OPTION.
005220     MOVE QM-OPTION-CODE (WS-QM-OPT-IDX)
005230       TO QMT-OPTION-CODE (QMT-IDX WS-QM-OPT-IDX)
005240     MOVE QM-OPTION-CORRECT (WS-QM-OPT-IDX)
005250       TO QMT-OPTION-CORRECT (QMT-IDX WS-QM-OPT-IDX)
005260     MOVE QM-OPTION-WEIGHT (WS-QM-OPT-IDX)
005270       TO QMT-OPTION-WEIGHT (QMT-IDX WS-QM-OPT-IDX).
005280 112100-END-STORE-ONE-OPTION.
005290     EXIT.
005300 
005310******************************************************************
005320* 150000 - LOAD THE PAPER-QUESTION MASTER AND DERIVE, FOR EACH
005330* PAPER, ITS MAX SCORE (SUM OF POSITIVE-SCORE) AND ITS PER-
005340* SUBJECT MAX SCORE. THIS IS THE PAPER MAX-SCORE DERIVATION UNIT.
005350******************************************************************
005360 150000-BEGIN-LOAD-PAPER-QUESTIONS.
005370     OPEN INPUT PAPER-QUESTION-FILE
005380     IF FS-PQMASTER NOT = '00' AND FS-PQMASTER NOT = '05'
005390         DISPLAY 'UNABLE TO OPEN PAPER-QUESTION MASTER - '
005400                 FS-PQMASTER
005410         STOP RUN
005420     END-IF
005430 
005440     PERFORM 151000-BEGIN-READ-ONE-PAPER-QUESTION
005450        THRU 151000-END-READ-ONE-PAPER-QUESTION
005460       UNTIL PQMASTER-EOF
005470 
005480     CLOSE PAPER-QUESTION-FILE.
005490 150000-END-LOAD-PAPER-QUESTIONS.
005500     EXIT.
005510 
005520 151000-BEGIN-READ-ONE-PAPER-QUESTION.
005530     READ PAPER-QUESTION-FILE
005540         AT END
005550             SET PQMASTER-EOF TO TRUE
005560         NOT AT END
005570             ADD CTE-01 TO WS-PQ-ENTRY-COUNT
005580             SET PQT-IDX TO WS-PQ-ENTRY-COUNT
005590             MOVE PQ-PAPER-CODE     TO PQT-PAPER-CODE (PQT-IDX)
005600             MOVE PQ-QUESTION-ORDER TO PQT-QUESTION-ORDER (PQT-IDX)
005610             MOVE PQ-QUESTION-CODE  TO PQT-QUESTION-CODE (PQT-IDX)
005620             MOVE PQ-MANDATORY-FLAG TO PQT-MANDATORY-FLAG (PQT-IDX)
005630             MOVE PQ-POSITIVE-SCORE TO PQT-POSITIVE-SCORE (PQT-IDX)
005640             MOVE PQ-NEGATIVE-SCORE TO PQT-NEGATIVE-SCORE (PQT-IDX)
005650             PERFORM 152000-BEGIN-DERIVE-PAPER-MAX
005660                THRU 152000-END-DERIVE-PAPER-MAX
005670     END-READ.
005680 151000-END-READ-ONE-PAPER-QUESTION.
005690     EXIT.
005700 
005710 152000-BEGIN-DERIVE-PAPER-MAX.
005720     PERFORM 152100-BEGIN-FIND-OR-ADD-PAPER-MAX-ENTRY
005730        THRU 152100-END-FIND-OR-ADD-PAPER-MAX-ENTRY
005740 
005750     ADD PQ-POSITIVE-SCORE TO PMAXT-MAX-SCORE (PMAXT-IDX)
005760 
005770     PERFORM 152200-BEGIN-FIND-OR-ADD-SUBJECT-MAX-ENTRY
005780        THRU 152200-END-FIND-OR-ADD-SUBJECT-MAX-ENTRY.
005790 152000-END-DERIVE-PAPER-MAX.
005800     EXIT.
005810 
005820 152100-BEGIN-FIND-OR-ADD-PAPER-MAX-ENTRY.
005830     SET PMAXT-IDX TO CTE-01
005840     MOVE 'N' TO WS-OPT-MATCH-SW
005850     SEARCH PMAXT-ENTRY
005860         AT END
005870             ADD CTE-01 TO WS-PMAX-ENTRY-COUNT
005880             SET PMAXT-IDX TO WS-PMAX-ENTRY-COUNT
005890             MOVE PQ-PAPER-CODE TO PMAXT-PAPER-CODE (PMAXT-IDX)
005900             MOVE ZERO          TO PMAXT-MAX-SCORE (PMAXT-IDX)
005910             MOVE ZERO          TO PMAXT-SUBJ-COUNT (PMAXT-IDX)
005920       WHEN PMAXT-PAPER-CODE (PMAXT-IDX) = PQ-PAPER-CODE
005930             CONTINUE
005940     END-SEARCH.
005950 152100-END-FIND-OR-ADD-PAPER-MAX-ENTRY.
005960     EXIT.
005970 
005980* SUBJECT-MAX BUCKET IS KEYED BY QUESTION-CODE'S SUBJECT, WHICH
005990* LIVES ON THE QUESTION MASTER, NOT THE PAPER-QUESTION RECORD -
006000* WE LOOK IT UP FROM THE QUESTION TABLE LOADED IN 100000.
006010 152200-BEGIN-FIND-OR-ADD-SUBJECT-MAX-ENTRY.
006020     MOVE PQ-QUESTION-CODE TO WS-SEARCH-QUESTION-CODE
006030     PERFORM 400000-BEGIN-FIND-QUESTION
006040        THRU 400000-END-FIND-QUESTION
006050 
006060     IF WS-OPT-WAS-MATCHED
006070         SET WS-QM-OPT-IDX TO CTE-01
006080         MOVE 'N' TO WS-CHOSEN-BAD-SW
006090         PERFORM 152210-BEGIN-CHECK-ONE-SUBJECT-SLOT
006100            THRU 152210-END-CHECK-ONE-SUBJECT-SLOT
006110           VARYING WS-QM-OPT-IDX FROM CTE-01 BY CTE-01
006120             UNTIL WS-QM-OPT-IDX > PMAXT-SUBJ-COUNT (PMAXT-IDX)
006130                OR WS-CHOSEN-HAS-BAD-CODE
006140         IF NOT WS-CHOSEN-HAS-BAD-CODE
006150            AND PMAXT-SUBJ-COUNT (PMAXT-IDX) < CTE-05
006160             ADD CTE-01 TO PMAXT-SUBJ-COUNT (PMAXT-IDX)
006170             MOVE QMT-SUBJECT (QMT-IDX)
006180               TO PMAXT-SUBJ-CODE
006190                 (PMAXT-IDX PMAXT-SUBJ-COUNT (PMAXT-IDX))
006200             MOVE ZERO
006210               TO PMAXT-SUBJ-MAX
006220                 (PMAXT-IDX PMAXT-SUBJ-COUNT (PMAXT-IDX))
006230         END-IF
006240         PERFORM 152220-BEGIN-ADD-ONE-SUBJECT-MAX
006250            THRU 152220-END-ADD-ONE-SUBJECT-MAX
006260           VARYING WS-QM-OPT-IDX FROM CTE-01 BY CTE-01
006270             UNTIL WS-QM-OPT-IDX > PMAXT-SUBJ-COUNT (PMAXT-IDX)
006280     END-IF.
006290 152200-END-FIND-OR-ADD-SUBJECT-MAX-ENTRY.
006300     EXIT.
006310 
006320 152210-BEGIN-CHECK-ONE-SUBJECT-SLOT.
006330     IF PMAXT-SUBJ-CODE (PMAXT-IDX WS-QM-OPT-IDX)
006340        = QMT-SUBJECT (QMT-IDX)
006350         SET WS-CHOSEN-HAS-BAD-CODE TO TRUE
006360     END-IF.
006370 152210-END-CHECK-ONE-SUBJECT-SLOT.
006380     EXIT.
006390 
006400 152220-BEGIN-ADD-ONE-SUBJECT-MAX.
006410     IF PMAXT-SUBJ-CODE (PMAXT-IDX WS-QM-OPT-IDX)
006420        = QMT-SUBJECT (QMT-IDX)
006430         ADD PQ-POSITIVE-SCORE
006440          TO PMAXT-SUBJ-MAX (PMAXT-IDX WS-QM-OPT-IDX)
006450     END-IF.
006460 152220-END-ADD-ONE-SUBJECT-MAX.
006470     EXIT.
006480 
006490******************************************************************
006500* 160000 - LOAD THE ATTEMPT MASTER INTO A TABLE FOR UPDATE.
006510******************************************************************
006520 160000-BEGIN-LOAD-ATTEMPT-MASTER.
006530     OPEN INPUT ATTEMPT-MASTER-FILE
006540     IF FS-ATTEMPT NOT = '00' AND FS-ATTEMPT NOT = '05'
006550         DISPLAY 'UNABLE TO OPEN ATTEMPT MASTER - ' FS-ATTEMPT
006560         STOP RUN
006570     END-IF
006580 
006590     PERFORM 161000-BEGIN-READ-ONE-ATTEMPT
006600        THRU 161000-END-READ-ONE-ATTEMPT
006610       UNTIL ATTEMPT-EOF
006620 
006630     CLOSE ATTEMPT-MASTER-FILE.
006640 160000-END-LOAD-ATTEMPT-MASTER.
006650     EXIT.
006660 
006670 161000-BEGIN-READ-ONE-ATTEMPT.
006680     READ ATTEMPT-MASTER-FILE
006690         AT END
006700             SET ATTEMPT-EOF TO TRUE
006710         NOT AT END
006720             ADD CTE-01 TO WS-ATT-ENTRY-COUNT
006730             SET ATTT-IDX TO WS-ATT-ENTRY-COUNT
006740             MOVE AT-RECORD TO ATTT-ENTRY (ATTT-IDX)
006750     END-READ.
006760 161000-END-READ-ONE-ATTEMPT.
006770     EXIT.
006780 
006790******************************************************************
006800* 200000 - MAIN POSTING LOOP OVER THE ANSWER FILE.
006810******************************************************************
006820 200000-BEGIN-POST-ANSWERS.
006830     OPEN INPUT  ANSWER-FILE
006840     OPEN OUTPUT SUBMISSION-FILE
006850     IF FS-ANSWER NOT = '00' OR FS-SUBMIT NOT = '00'
006860         DISPLAY 'UNABLE TO OPEN ANSWER/SUBMISSION FILES'
006870         STOP RUN
006880     END-IF
006890 
006900     PERFORM 201000-BEGIN-READ-ONE-ANSWER
006910        THRU 201000-END-READ-ONE-ANSWER
006920       UNTIL ANSWER-EOF
006930 
006940     CLOSE ANSWER-FILE
006950     CLOSE SUBMISSION-FILE.
006960 200000-END-POST-ANSWERS.
006970     EXIT.
006980 
006990 201000-BEGIN-READ-ONE-ANSWER.
007000     READ ANSWER-FILE
007010         AT END
007020             SET ANSWER-EOF TO TRUE
007030         NOT AT END
007040             ADD CTE-01 TO WS-RECORDS-READ
007050             PERFORM 210000-BEGIN-VALIDATE-ANSWER
007060                THRU 210000-END-VALIDATE-ANSWER
007070             PERFORM 220000-BEGIN-SCORE-ANSWER
007080                THRU 220000-END-SCORE-ANSWER
007090             PERFORM 230000-BEGIN-WRITE-SUBMISSION
007100                THRU 230000-END-WRITE-SUBMISSION
007110     END-READ.
007120 201000-END-READ-ONE-ANSWER.
007130     EXIT.
007140 
007150******************************************************************
007160* 210000 - ANSWER VALIDATION.
007170*   TW - ATTEMPT IS NOT STATUS 'P' (NOT IN PROGRESS)
007180*   NF - QUESTION IS NOT ON THE ATTEMPT'S PAPER
007190*   MQ - MANDATORY QUESTION LEFT BLANK
007200*   DU - SECOND ANSWER FOR THE SAME (ATTEMPT, QUESTION)
007210******************************************************************
007220 210000-BEGIN-VALIDATE-ANSWER.
007230     MOVE SPACES TO WS-REJECT-CODE
007240     MOVE ZERO   TO WS-SCORE-RESULT
007250     MOVE ZERO   TO WS-MAX-SCORE-RESULT
007260 
007270     PERFORM 211000-BEGIN-FIND-ATTEMPT
007280        THRU 211000-END-FIND-ATTEMPT
007290 
007300     IF WS-REJECT-CODE = SPACES
007310         IF NOT ATTT-STATUS (ATTT-IDX) = 'P'
007320             MOVE 'TW' TO WS-REJECT-CODE
007330             MOVE 'N'  TO WS-OPT-MATCH-SW
007340             ADD CTE-01 TO WS-REJECT-TW-COUNT
007350         END-IF
007360     END-IF
007370 
007380     IF WS-REJECT-CODE = SPACES
007390         PERFORM 212000-BEGIN-FIND-PAPER-QUESTION
007400            THRU 212000-END-FIND-PAPER-QUESTION
007410         IF NOT WS-OPT-WAS-MATCHED
007420             MOVE 'NF' TO WS-REJECT-CODE
007430             ADD CTE-01 TO WS-REJECT-NF-COUNT
007440         END-IF
007450     END-IF
007460 
007470     IF WS-REJECT-CODE = SPACES
007480         IF PQT-MANDATORY-FLAG (PQT-IDX) = 'Y'
007490            AND AN-CHOSEN-COUNT = ZERO
007500             MOVE 'MQ' TO WS-REJECT-CODE
007510             ADD CTE-01 TO WS-REJECT-MQ-COUNT
007520         END-IF
007530     END-IF
007540 
007550     IF WS-REJECT-CODE = SPACES
007560         PERFORM 213000-BEGIN-CHECK-DUPLICATE
007570            THRU 213000-END-CHECK-DUPLICATE
007580         IF WS-CHOSEN-HAS-BAD-CODE
007590             MOVE 'DU' TO WS-REJECT-CODE
007600             ADD CTE-01 TO WS-REJECT-DU-COUNT
007610         END-IF
007620     END-IF.
007630 210000-END-VALIDATE-ANSWER.
007640     EXIT.
007650 
007660 211000-BEGIN-FIND-ATTEMPT.
007670     SET ATTT-IDX TO CTE-01
007680     MOVE 'N' TO WS-OPT-MATCH-SW
007690     SEARCH ATTT-ENTRY
007700         AT END
007710             MOVE 'TW' TO WS-REJECT-CODE
007720             ADD CTE-01 TO WS-REJECT-TW-COUNT
007730       WHEN ATTT-ATTEMPT-ID (ATTT-IDX) = AN-ATTEMPT-ID
007740             SET WS-OPT-WAS-MATCHED TO TRUE
007750     END-SEARCH.
007760 211000-END-FIND-ATTEMPT.
007770     EXIT.
007780 
007790 212000-BEGIN-FIND-PAPER-QUESTION.
007800     SET PQT-IDX TO CTE-01
007810     MOVE 'N' TO WS-OPT-MATCH-SW
007820     SEARCH PQT-ENTRY
007830         AT END
007840             CONTINUE
007850       WHEN PQT-PAPER-CODE (PQT-IDX)    = AN-PAPER-CODE
007860        AND PQT-QUESTION-CODE (PQT-IDX) = AN-QUESTION-CODE
007870             SET WS-OPT-WAS-MATCHED TO TRUE
007880     END-SEARCH.
007890 212000-END-FIND-PAPER-QUESTION.
007900     EXIT.
007910 
007920 213000-BEGIN-CHECK-DUPLICATE.
007930     MOVE 'N' TO WS-CHOSEN-BAD-SW
007940     SET SEENT-IDX TO CTE-01
007950     SEARCH SEENT-ENTRY
007960         AT END
007970             CONTINUE
007980       WHEN SEENT-ATTEMPT-ID (SEENT-IDX)    = AN-ATTEMPT-ID
007990        AND SEENT-QUESTION-CODE (SEENT-IDX) = AN-QUESTION-CODE
008000             SET WS-CHOSEN-HAS-BAD-CODE TO TRUE
008010     END-SEARCH
008020 
008030     IF NOT WS-CHOSEN-HAS-BAD-CODE
008040         ADD CTE-01 TO WS-SEEN-ENTRY-COUNT
008050         SET SEENT-IDX TO WS-SEEN-ENTRY-COUNT
008060         MOVE AN-ATTEMPT-ID    TO SEENT-ATTEMPT-ID (SEENT-IDX)
008070         MOVE AN-QUESTION-CODE TO SEENT-QUESTION-CODE (SEENT-IDX)
008080     END-IF.
008090 213000-END-CHECK-DUPLICATE.
008100     EXIT.
008110 
008120******************************************************************
008130* 220000 - SCORING ENGINE (BUSINESS RULES 1-6).
008140******************************************************************
008150 220000-BEGIN-SCORE-ANSWER.
008160     IF WS-REJECT-CODE NOT = SPACES
008170         MOVE ZERO TO WS-SCORE-RESULT
008180         IF WS-OPT-WAS-MATCHED
008190             MOVE PQT-POSITIVE-SCORE (PQT-IDX)
008200               TO WS-MAX-SCORE-RESULT
008210         ELSE
008220             MOVE ZERO TO WS-MAX-SCORE-RESULT
008230         END-IF
008240     ELSE
008250         MOVE AN-QUESTION-CODE TO WS-SEARCH-QUESTION-CODE
008260         PERFORM 400000-BEGIN-FIND-QUESTION
008270            THRU 400000-END-FIND-QUESTION
008280 
008290         MOVE PQT-POSITIVE-SCORE (PQT-IDX) TO WS-MAX-SCORE-RESULT
008300 
008310         PERFORM 221000-BEGIN-CHECK-CHOSEN-CODES
008320            THRU 221000-END-CHECK-CHOSEN-CODES
008330 
008340         EVALUATE TRUE
008350             WHEN WS-CHOSEN-HAS-BAD-CODE
008360                 COMPUTE WS-SCORE-RESULT =
008370                       0 - PQT-NEGATIVE-SCORE (PQT-IDX)
008380             WHEN WS-CHOSEN-HAS-WRONG-OPT
008390                 COMPUTE WS-SCORE-RESULT =
008400                       0 - PQT-NEGATIVE-SCORE (PQT-IDX)
008410             WHEN QMT-TYPE (QMT-IDX) = 'S'
008420                 PERFORM 222000-BEGIN-SCORE-SINGLE
008430                    THRU 222000-END-SCORE-SINGLE
008440             WHEN QMT-TYPE (QMT-IDX) = 'M'
008450                 PERFORM 223000-BEGIN-SCORE-MULTIPLE
008460                    THRU 223000-END-SCORE-MULTIPLE
008470             WHEN OTHER
008480                 MOVE ZERO TO WS-SCORE-RESULT
008490         END-EVALUATE
008500     END-IF.
008510 220000-END-SCORE-ANSWER.
008520     EXIT.
008530 
008540* RULE 1/2 - ANY CHOSEN CODE NOT AN OPTION CODE, OR AN INCORRECT
008550* OPTION, MEANS FULL NEGATIVE SCORE REGARDLESS OF TYPE.
008560 221000-BEGIN-CHECK-CHOSEN-CODES.
008570     MOVE 'N' TO WS-CHOSEN-BAD-SW
008580     MOVE 'N' TO WS-CHOSEN-WRONG-SW
008590     PERFORM 221100-BEGIN-MATCH-ONE-CHOSEN-CODE
008600        THRU 221100-END-MATCH-ONE-CHOSEN-CODE
008610       VARYING WS-CHOSEN-IDX FROM CTE-01 BY CTE-01
008620         UNTIL WS-CHOSEN-IDX > AN-CHOSEN-COUNT.
008630 221000-END-CHECK-CHOSEN-CODES.
008640     EXIT.
008650 
008660 221100-BEGIN-MATCH-ONE-CHOSEN-CODE.
008670     MOVE 'N' TO WS-OPT-MATCH-SW
008680     SET WS-QM-OPT-IDX TO CTE-01
008690     PERFORM 221110-BEGIN-MATCH-ONE-OPTION-CODE
008700        THRU 221110-END-MATCH-ONE-OPTION-CODE
008710       VARYING WS-QM-OPT-IDX FROM CTE-01 BY CTE-01
008720         UNTIL WS-QM-OPT-IDX > QMT-OPTION-COUNT (QMT-IDX)
008730            OR WS-OPT-WAS-MATCHED
008740     IF NOT WS-OPT-WAS-MATCHED
008750         SET WS-CHOSEN-HAS-BAD-CODE TO TRUE
008760     END-IF.
008770 221100-END-MATCH-ONE-CHOSEN-CODE.
008780     EXIT.
008790 
008800 221110-BEGIN-MATCH-ONE-OPTION-CODE.
008810     IF QMT-OPTION-CODE (QMT-IDX WS-QM-OPT-IDX)
008820        = AN-CHOSEN-CODE (WS-CHOSEN-IDX)
008830         SET WS-OPT-WAS-MATCHED TO TRUE
008840         IF QMT-OPTION-CORRECT (QMT-IDX WS-QM-OPT-IDX)
008850            NOT = 'Y'
008860             SET WS-CHOSEN-HAS-WRONG-OPT TO TRUE
008870         END-IF
008880     END-IF.
008890 221110-END-MATCH-ONE-OPTION-CODE.
008900     EXIT.
008910 
008920* RULE 3 - SINGLE-CORRECT: BLANK ANSWER SCORES ZERO, OTHERWISE
008930* THE FULL POSITIVE SCORE (BY THE TIME WE ARE HERE THE CHOSEN
008940* OPTION IS KNOWN CORRECT).
008950 222000-BEGIN-SCORE-SINGLE.
008960     IF AN-CHOSEN-COUNT = ZERO
008970         MOVE ZERO TO WS-SCORE-RESULT
008980     ELSE
008990         MOVE PQT-POSITIVE-SCORE (PQT-IDX) TO WS-SCORE-RESULT
009000     END-IF.
009010 222000-END-SCORE-SINGLE.
009020     EXIT.
009030 
009040* RULE 4 - MULTIPLE-CORRECT: (SUM OF CHOSEN CORRECT WEIGHTS TIMES
009050* POSITIVE SCORE) DIVIDED BY 100, TRUNCATED TOWARD ZERO.
009060 223000-BEGIN-SCORE-MULTIPLE.
009070     MOVE ZERO TO WS-WEIGHT-SUM
009080     PERFORM 223100-BEGIN-ADD-CHOSEN-WEIGHT
009090        THRU 223100-END-ADD-CHOSEN-WEIGHT
009100       VARYING WS-CHOSEN-IDX FROM CTE-01 BY CTE-01
009110         UNTIL WS-CHOSEN-IDX > AN-CHOSEN-COUNT
009120 
009130     COMPUTE WS-MULTI-QUOTIENT =
009140         (WS-WEIGHT-SUM * PQT-POSITIVE-SCORE (PQT-IDX))
009150     DIVIDE WS-MULTI-QUOTIENT BY CTE-100
009160         GIVING WS-SCORE-RESULT.
009170 223000-END-SCORE-MULTIPLE.
009180     EXIT.
009190 
009200 223100-BEGIN-ADD-CHOSEN-WEIGHT.
009210     SET WS-QM-OPT-IDX TO CTE-01
009220     MOVE 'N' TO WS-OPT-MATCH-SW
009230     PERFORM 223110-BEGIN-ADD-ONE-OPTION-WEIGHT
009240        THRU 223110-END-ADD-ONE-OPTION-WEIGHT
009250       VARYING WS-QM-OPT-IDX FROM CTE-01 BY CTE-01
009260         UNTIL WS-QM-OPT-IDX > QMT-OPTION-COUNT (QMT-IDX)
009270            OR WS-OPT-WAS-MATCHED.
009280 223100-END-ADD-CHOSEN-WEIGHT.
009290     EXIT.
009300 
009310 223110-BEGIN-ADD-ONE-OPTION-WEIGHT.
009320     IF QMT-OPTION-CODE (QMT-IDX WS-QM-OPT-IDX)
009330        = AN-CHOSEN-CODE (WS-CHOSEN-IDX)
009340         SET WS-OPT-WAS-MATCHED TO TRUE
009350         IF QMT-OPTION-CORRECT (QMT-IDX WS-QM-OPT-IDX) = 'Y'
009360             ADD QMT-OPTION-WEIGHT (QMT-IDX WS-QM-OPT-IDX)
009370               TO WS-WEIGHT-SUM
009380         END-IF
009390     END-IF.
009400 223110-END-ADD-ONE-OPTION-WEIGHT.
009410     EXIT.
009420 
009430******************************************************************
009440* 230000 - WRITE THE SUBMISSION RECORD AND POST THE ATTEMPT AND
009450* SUBJECT-BUCKET AGGREGATES (ATTEMPT AGGREGATION UNIT).
009460******************************************************************
009470 230000-BEGIN-WRITE-SUBMISSION.
009480     MOVE AN-ATTEMPT-ID   TO SB-ATTEMPT-ID
009490     MOVE AN-USER-ID      TO SB-USER-ID
009500     MOVE AN-QUESTION-CODE TO SB-QUESTION-CODE
009510     IF WS-OPT-WAS-MATCHED OR QMT-IDX NOT = ZERO
009520         MOVE QMT-SUBJECT (QMT-IDX) TO SB-SUBJECT-CODE
009530     ELSE
009540         MOVE SPACES TO SB-SUBJECT-CODE
009550     END-IF
009560     MOVE WS-SCORE-RESULT     TO SB-SCORE
009570     MOVE WS-MAX-SCORE-RESULT TO SB-MAX-SCORE
009580     MOVE WS-REJECT-CODE      TO SB-REJECT-CODE
009590 
009600     WRITE SB-RECORD
009610 
009620     IF WS-REJECT-CODE = SPACES
009630         ADD CTE-01 TO WS-RECORDS-ACCEPTED
009640         PERFORM 231000-BEGIN-POST-ATTEMPT-AGGREGATION
009650            THRU 231000-END-POST-ATTEMPT-AGGREGATION
009660     END-IF.
009670 230000-END-WRITE-SUBMISSION.
009680     EXIT.
009690 
009700 231000-BEGIN-POST-ATTEMPT-AGGREGATION.
009710     ADD WS-SCORE-RESULT TO ATTT-TOTAL-SCORE (ATTT-IDX)
009720 
009730     SET PMAXT-IDX TO CTE-01
009740     MOVE 'N' TO WS-OPT-MATCH-SW
009750     SEARCH PMAXT-ENTRY
009760         AT END
009770             MOVE ZERO TO ATTT-MAX-TOTAL-SCORE (ATTT-IDX)
009780       WHEN PMAXT-PAPER-CODE (PMAXT-IDX)
009790          = ATTT-PAPER-CODE (ATTT-IDX)
009800             MOVE PMAXT-MAX-SCORE (PMAXT-IDX)
009810               TO ATTT-MAX-TOTAL-SCORE (ATTT-IDX)
009820             SET WS-OPT-WAS-MATCHED TO TRUE
009830     END-SEARCH
009840 
009850     PERFORM 232000-BEGIN-POST-SUBJECT-BUCKET
009860        THRU 232000-END-POST-SUBJECT-BUCKET.
009870 231000-END-POST-ATTEMPT-AGGREGATION.
009880     EXIT.
009890 
009900 232000-BEGIN-POST-SUBJECT-BUCKET.
009910     SET WS-QM-OPT-IDX TO CTE-01
009920     MOVE 'N' TO WS-CHOSEN-BAD-SW
009930     PERFORM 232010-BEGIN-CHECK-ONE-USED-BUCKET
009940        THRU 232010-END-CHECK-ONE-USED-BUCKET
009950       VARYING WS-QM-OPT-IDX FROM CTE-01 BY CTE-01
009960         UNTIL WS-QM-OPT-IDX > CTE-05
009970            OR WS-CHOSEN-HAS-BAD-CODE
009980 
009990     IF NOT WS-CHOSEN-HAS-BAD-CODE
010000         PERFORM 232100-BEGIN-OPEN-NEW-SUBJECT-BUCKET
010010            THRU 232100-END-OPEN-NEW-SUBJECT-BUCKET
010020     END-IF
010030 
010040     IF WS-QM-OPT-IDX NOT > CTE-05
010050         ADD WS-SCORE-RESULT
010060           TO ATTT-SUBJ-SCORE (ATTT-IDX WS-QM-OPT-IDX)
010070         PERFORM 232200-BEGIN-SET-SUBJECT-MAX
010080            THRU 232200-END-SET-SUBJECT-MAX
010090     END-IF.
010100 232000-END-POST-SUBJECT-BUCKET.
010110     EXIT.
010120 
010130 232010-BEGIN-CHECK-ONE-USED-BUCKET.
010140     IF ATTT-SUBJ-CODE (ATTT-IDX WS-QM-OPT-IDX)
010150        = SB-SUBJECT-CODE
010160        AND ATTT-SUBJ-USED (ATTT-IDX WS-QM-OPT-IDX) = 'Y'
010170         SET WS-CHOSEN-HAS-BAD-CODE TO TRUE
010180         SUBTRACT CTE-01 FROM WS-QM-OPT-IDX
010190     END-IF.
010200 232010-END-CHECK-ONE-USED-BUCKET.
010210     EXIT.
010220 
010230 232100-BEGIN-OPEN-NEW-SUBJECT-BUCKET.
010240     SET WS-QM-OPT-IDX TO CTE-01
010250     MOVE 'N' TO WS-CHOSEN-WRONG-SW
010260     PERFORM 232110-BEGIN-OPEN-ONE-SUBJECT-SLOT
010270        THRU 232110-END-OPEN-ONE-SUBJECT-SLOT
010280       VARYING WS-QM-OPT-IDX FROM CTE-01 BY CTE-01
010290         UNTIL WS-QM-OPT-IDX > CTE-05
010300            OR WS-CHOSEN-HAS-WRONG-OPT.
010310 232100-END-OPEN-NEW-SUBJECT-BUCKET.
010320     EXIT.
010330 
010340 232110-BEGIN-OPEN-ONE-SUBJECT-SLOT.
010350     IF ATTT-SUBJ-USED (ATTT-IDX WS-QM-OPT-IDX) NOT = 'Y'
010360         SET WS-CHOSEN-HAS-WRONG-OPT TO TRUE
010370         MOVE SB-SUBJECT-CODE
010380           TO ATTT-SUBJ-CODE (ATTT-IDX WS-QM-OPT-IDX)
010390         MOVE ZERO
010400           TO ATTT-SUBJ-SCORE (ATTT-IDX WS-QM-OPT-IDX)
010410         MOVE 'Y'
010420           TO ATTT-SUBJ-USED (ATTT-IDX WS-QM-OPT-IDX)
010430         SUBTRACT CTE-01 FROM WS-QM-OPT-IDX
010440     END-IF.
010450 232110-END-OPEN-ONE-SUBJECT-SLOT.
010460     EXIT.
010470 
010480 232200-BEGIN-SET-SUBJECT-MAX.
010490     SET PMAXT-IDX TO CTE-01
010500     MOVE 'N' TO WS-OPT-MATCH-SW
010510     SEARCH PMAXT-ENTRY
010520         AT END
010530             CONTINUE
010540       WHEN PMAXT-PAPER-CODE (PMAXT-IDX)
010550          = ATTT-PAPER-CODE (ATTT-IDX)
010560             SET WS-OPT-WAS-MATCHED TO TRUE
010570     END-SEARCH
010580     MOVE ZERO TO ATTT-SUBJ-MAX (ATTT-IDX WS-QM-OPT-IDX)
010590     IF WS-OPT-WAS-MATCHED
010600         PERFORM 232210-BEGIN-COPY-SUBJECT-MAX
010610            THRU 232210-END-COPY-SUBJECT-MAX
010620     END-IF.
010630 232200-END-SET-SUBJECT-MAX.
010640     EXIT.
010650 
010660 232210-BEGIN-COPY-SUBJECT-MAX.
010670     SET WS-CHOSEN-IDX TO CTE-01
010680     PERFORM 232220-BEGIN-COPY-ONE-SUBJECT-MAX
010690        THRU 232220-END-COPY-ONE-SUBJECT-MAX
010700       VARYING WS-CHOSEN-IDX FROM CTE-01 BY CTE-01
010710         UNTIL WS-CHOSEN-IDX > PMAXT-SUBJ-COUNT (PMAXT-IDX).
010720 232210-END-COPY-SUBJECT-MAX.
010730     EXIT.
010740 
010750 232220-BEGIN-COPY-ONE-SUBJECT-MAX.
010760     IF PMAXT-SUBJ-CODE (PMAXT-IDX WS-CHOSEN-IDX)
010770        = SB-SUBJECT-CODE
010780         MOVE PMAXT-SUBJ-MAX (PMAXT-IDX WS-CHOSEN-IDX)
010790           TO ATTT-SUBJ-MAX (ATTT-IDX WS-QM-OPT-IDX)
010800     END-IF.
010810 232220-END-COPY-ONE-SUBJECT-MAX.
010820     EXIT.
010830 
010840******************************************************************
010850* 300000 - REWRITE THE ATTEMPT MASTER AND PRINT THE CONTROL
010860* REPORT TRAILER.
010870******************************************************************
010880 300000-BEGIN-FINISH-RUN.
010890     OPEN OUTPUT ATTEMPT-MASTER-FILE
010900     PERFORM 300100-BEGIN-WRITE-ONE-ATTEMPT
010910        THRU 300100-END-WRITE-ONE-ATTEMPT
010920       VARYING ATTT-IDX FROM CTE-01 BY CTE-01
010930         UNTIL ATTT-IDX > WS-ATT-ENTRY-COUNT
010940     CLOSE ATTEMPT-MASTER-FILE
010950 
010960     OPEN OUTPUT CTL-RPT
010970     ACCEPT WS-TODAY-NUM FROM DATE YYYYMMDD
010980     MOVE WS-TODAY-NUM TO RPT-RUN-DATE
010990     WRITE CTL-LINE FROM RPT-HEADING-LINE
011000     MOVE SPACES TO CTL-LINE
011010     WRITE CTL-LINE
011020     MOVE WS-RECORDS-READ     TO RPT-RECORDS-READ
011030     WRITE CTL-LINE FROM RPT-TRAILER-LINE-1
011040     MOVE WS-RECORDS-ACCEPTED TO RPT-RECORDS-ACCEPTED
011050     WRITE CTL-LINE FROM RPT-TRAILER-LINE-2
011060     MOVE WS-REJECT-MQ-COUNT TO RPT-REJECT-MQ
011070     MOVE WS-REJECT-DU-COUNT TO RPT-REJECT-DU
011080     MOVE WS-REJECT-NF-COUNT TO RPT-REJECT-NF
011090     MOVE WS-REJECT-TW-COUNT TO RPT-REJECT-TW
011100     WRITE CTL-LINE FROM RPT-TRAILER-LINE-3
011110     CLOSE CTL-RPT.
011120 300000-END-FINISH-RUN.
011130     EXIT.
011140 
011150 300100-BEGIN-WRITE-ONE-ATTEMPT.
011160     MOVE ATTT-ENTRY (ATTT-IDX) TO AT-RECORD
011170     WRITE AT-RECORD.
011180 300100-END-WRITE-ONE-ATTEMPT.
011190     EXIT.
011200 
011210******************************************************************
011220* 400000 - COMMON PARAGRAPH - SEARCH ALL THE QUESTION TABLE FOR
011230* THE CURRENT ANSWER'S QUESTION-CODE.
011240******************************************************************
011250 400000-BEGIN-FIND-QUESTION.
011260     SET QMT-IDX TO CTE-01
011270     MOVE 'N' TO WS-OPT-MATCH-SW
011280     SEARCH ALL QMT-ENTRY
011290         AT END
011300             CONTINUE
011310       WHEN QMT-CODE (QMT-IDX) = WS-SEARCH-QUESTION-CODE
011320             SET WS-OPT-WAS-MATCHED TO TRUE
011330     END-SEARCH.
011340 400000-END-FIND-QUESTION.
011350     EXIT.
011360 
011370 END PROGRAM SUBMPOST.
