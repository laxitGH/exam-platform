000100******************************************************************
000110* PROGRAM  : EXAMCONC
000120* PURPOSE  : EXAM PLATFORM - EXAM CONCLUSION RUN. ONE EXAM PER
000130*            EXECUTION. SELECTS THE ACTIVE ATTEMPTS FOR THE EXAM,
000140*            RANKS THEM OVERALL AND BY SUBJECT, WRITES THE RANK
000150*            AND PERCENTILE BACK TO THE ATTEMPT MASTER, WRITES THE
000160*            EXAM SUMMARY RECORD AND THE CONCLUSION/CONTROL REPORT.
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.     EXAMCONC.
000200 AUTHOR.         C J PETRIE.
000210 INSTALLATION.   TESTING SVCS DATA CENTER.
000220 DATE-WRITTEN.   04/22/1991.
000230 DATE-COMPILED.
000240 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000250 
000260******************************************************************
000270* CHANGE LOG.
000280*
000290* 04/22/91  CJP  TS-1360  ORIGINAL PROGRAM - OVERALL RANK AND
000300*                         PERCENTILE ONLY, NO SUBJECT BREAKOUT.
000310* 10/03/91  CJP  TS-1379  SUBJECT-LEVEL RANK/PERCENTILE ADDED,
000320*                         KEYED OFF THE PAPER'S SUBJECT-MAX TABLE.
000330* 06/11/92  DKW  TS-1409  ZERO-ACTIVE-ATTEMPT EXAM NOW STILL WRITES
000340*                         A SUMMARY RECORD (ATTEMPTED-COUNT ZERO).
000350* 01/18/94  RH   TS-1466  MAX-SCORE ON THE SUMMARY RECORD IS NOW
000360*                         RECOMPUTED FROM THE PAPER-QUESTION FILE,
000370*                         NOT CARRIED FROM THE STORED PAPER MAX.
000380* 09/07/95  CJP  TS-1531  INSERTION SORT REPLACES THE OLD BUBBLE
000390*                         SORT ON THE ATTEMPT-RANK TABLE - TOO SLOW
000400*                         ON THE LARGER PAPERS.
000410* 12/16/97  DKW  TS-1618  SUBJECT CONTROL BREAK REPORT DETAIL ADDED.
000420* 07/02/98  DKW  TS-1697  Y2K - AT-RUN-DATE NOW CENTURY-COMPLETE
000430*                         (WAS PIC 9(06), IS PIC 9(08)).
000440* 04/09/99  DKW  TS-1701  Y2K FOLLOW-UP - HEADING LINE DATE EDIT.
000450* 08/14/02  MLT  TS-1822  PERCENTILE ROUNDING CONFIRMED HALF-UP TO
000460*                         4 DECIMALS PER AUDIT REQUEST.
000470* 03/30/05  RH   TS-1861  STANDARD COMPETITION RANKING CONFIRMED -
000480*                         TIED SCORES SHARE A RANK, NEXT RANK SKIPS.
000490* 11/14/07  MLT  TS-2118  OVERALL DETAIL LINES NOW PRINT BEFORE THE
000500*                         SUBJECT BREAKOUT PASS - SUBJECT PASS WAS
000510*                         REBUILDING THE SHARED RANK TABLE AHEAD OF
000520*                         THE OVERALL PRINT, MISPAIRING ATTEMPT-IDS
000530*                         ON THE CONTROL REPORT.
000540******************************************************************
000550 
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT ATTEMPT-MASTER-FILE  ASSIGN TO ATTMAST
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS  IS FS-ATTEMPT.
000660 
000670     SELECT PAPER-QUESTION-FILE  ASSIGN TO PQMASTER
000680            ORGANIZATION IS LINE SEQUENTIAL
000690            FILE STATUS  IS FS-PQMASTER.
000700 
000710     SELECT EXAM-SUMMARY-FILE    ASSIGN TO EXAMSUM
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS  IS FS-EXAMSUM.
000740 
000750     SELECT CTL-RPT              ASSIGN TO CTLRPT
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS  IS FS-CTLRPT.
000780 
000790 DATA DIVISION.
000800 FILE SECTION.
000810*----------------------------------------------------------------
000820* ATTEMPT MASTER - LOADED WHOLE, REWRITTEN WHOLE WITH RANK AND
000830* PERCENTILE POSTED (SAME LAYOUT AS SUBMPOST'S COPY - THIS SHOP
000840* KEEPS NO COPYBOOKS, SO EACH PROGRAM CARRIES ITS OWN FD).
000850*----------------------------------------------------------------
000860 FD  ATTEMPT-MASTER-FILE.
000870 01  AT-RECORD.
000880     05  AT-ATTEMPT-ID              PIC X(10).
000890     05  AT-EXAM-ID                 PIC X(10).
000900     05  AT-USER-ID                 PIC X(10).
000910     05  AT-PAPER-CODE              PIC X(08).
000920     05  AT-STATUS                  PIC X(01).
000930         88  AT-STATUS-NOT-STARTED             VALUE 'N'.
000940         88  AT-STATUS-IN-PROGRESS             VALUE 'P'.
000950         88  AT-STATUS-COMPLETED               VALUE 'C'.
000960         88  AT-STATUS-CANCELLED               VALUE 'X'.
000970     05  AT-TOTAL-SCORE             PIC S9(05)
000980                                    SIGN IS LEADING SEPARATE.
000990     05  AT-MAX-TOTAL-SCORE         PIC 9(05).
001000     05  AT-RANK                    PIC 9(05).
001010     05  AT-PERCENTILE              PIC 9(03)V9(04).
001020     05  AT-SUBJECT                 OCCURS 5 TIMES.
001030         10  AT-SUBJ-CODE           PIC X(02).
001040         10  AT-SUBJ-SCORE          PIC S9(05)
001050                                    SIGN IS LEADING SEPARATE.
001060         10  AT-SUBJ-MAX            PIC 9(05).
001070         10  AT-SUBJ-RANK           PIC 9(05).
001080         10  AT-SUBJ-PERCENTILE     PIC 9(03)V9(04).
001090     05  FILLER                     PIC X(13).
001100 
001110*----------------------------------------------------------------
001120* PAPER-QUESTION MASTER - RE-READ HERE TO RE-DERIVE THE PAPER MAX
001130* SCORE FOR THE SUMMARY RECORD (SEE 150000, DUPLICATED FROM
001140* SUBMPOST THE WAY THE SOURCE SYSTEM DUPLICATES ITS SCORING LOGIC
001150* ACROSS MODULES INSTEAD OF SHARING IT).
001160*----------------------------------------------------------------
001170 FD  PAPER-QUESTION-FILE.
001180 01  PQ-RECORD.
001190     05  PQ-PAPER-CODE              PIC X(08).
001200     05  PQ-QUESTION-ORDER          PIC 9(03).
001210     05  PQ-QUESTION-CODE           PIC X(08).
001220     05  PQ-MANDATORY-FLAG          PIC X(01).
001230     05  PQ-POSITIVE-SCORE          PIC S9(03)
001240                                    SIGN IS LEADING SEPARATE.
001250     05  PQ-NEGATIVE-SCORE          PIC S9(03)
001260                                    SIGN IS LEADING SEPARATE.
001270     05  FILLER                     PIC X(12).
001280 
001290*----------------------------------------------------------------
001300* EXAM SUMMARY - ONE RECORD WRITTEN PER CONCLUDED EXAM.
001310*----------------------------------------------------------------
001320 FD  EXAM-SUMMARY-FILE.
001330 01  ES-RECORD.
001340     05  ES-EXAM-ID                 PIC X(10).
001350     05  ES-ATTEMPTED-COUNT         PIC 9(07).
001360     05  ES-HIGHEST-SCORE           PIC S9(05)
001370                                    SIGN IS LEADING SEPARATE.
001380     05  ES-LOWEST-SCORE            PIC S9(05)
001390                                    SIGN IS LEADING SEPARATE.
001400     05  ES-MAX-SCORE               PIC 9(05).
001410     05  FILLER                     PIC X(45).
001420 
001430*----------------------------------------------------------------
001440* CONTROL REPORT - PRINT FILE, 132 COLUMN.
001450*----------------------------------------------------------------
001460 FD  CTL-RPT.
001470 01  CTL-LINE                       PIC X(132).
001480 
001490 WORKING-STORAGE SECTION.
001500 77  FS-ATTEMPT                     PIC X(02) VALUE '00'.
001510 77  FS-PQMASTER                    PIC X(02) VALUE '00'.
001520 77  FS-EXAMSUM                     PIC X(02) VALUE '00'.
001530 77  FS-CTLRPT                      PIC X(02) VALUE '00'.
001540 
001550 78  CTE-01                                   VALUE 1.
001560 78  CTE-05                                   VALUE 5.
001570 
001580 01  WS-END-OF-FILE-SWITCHES.
001590     05  WS-ATTEMPT-EOF             PIC X(01) VALUE 'N'.
001600         88  ATTEMPT-EOF                       VALUE 'Y'.
001610     05  WS-PQMASTER-EOF            PIC X(01) VALUE 'N'.
001620         88  PQMASTER-EOF                      VALUE 'Y'.
001630     05  FILLER                     PIC X(01) VALUE SPACES.
001640 
001650 01  WS-RUN-PARAMETER.
001660     05  WS-TARGET-EXAM-ID          PIC X(10) VALUE SPACES.
001670     05  FILLER                     PIC X(01) VALUE SPACES.
001680 
001690*----------------------------------------------------------------
001700* ATTEMPT MASTER WORK TABLE - THE WHOLE FILE, REWRITTEN WHOLE
001710* (LINE SEQUENTIAL HAS NO REWRITE-BY-KEY - THE SHOP'S USUAL WAY OF
001720* "UPDATING" A LINE SEQUENTIAL MASTER).
001730*----------------------------------------------------------------
001740 01  WS-ATT-TABLE-CONTROL.
001750     05  WS-ATT-ENTRY-COUNT         PIC 9(05) COMP VALUE ZERO.
001760 01  WS-ATT-TABLE.
001770     05  ATTT-ENTRY                 OCCURS 10000 TIMES
001780                                    INDEXED BY ATTT-IDX.
001790         10  ATTT-ATTEMPT-ID        PIC X(10).
001800         10  ATTT-EXAM-ID           PIC X(10).
001810         10  ATTT-USER-ID           PIC X(10).
001820         10  ATTT-PAPER-CODE        PIC X(08).
001830         10  ATTT-STATUS            PIC X(01).
001840             88  ATTT-STATUS-ACTIVE            VALUE 'P' 'C'.
001850         10  ATTT-TOTAL-SCORE       PIC S9(05).
001860         10  ATTT-MAX-TOTAL-SCORE   PIC 9(05).
001870         10  ATTT-RANK              PIC 9(05).
001880         10  ATTT-PERCENTILE        PIC 9(03)V9(04).
001890         10  ATTT-SUBJECT           OCCURS 5 TIMES.
001900             15  ATTT-SUBJ-CODE     PIC X(02).
001910             15  ATTT-SUBJ-SCORE    PIC S9(05).
001920             15  ATTT-SUBJ-MAX      PIC 9(05).
001930             15  ATTT-SUBJ-RANK     PIC 9(05).
001940             15  ATTT-SUBJ-PCTILE   PIC 9(03)V9(04).
001950* REDEFINES USED BY THE RANK-TABLE INSERTION SORT SO A WHOLE ROW
001960* CAN BE MOVED AS ONE BYTE STRING - THIS SHOP'S USUAL SHORTCUT
001970* FOR SWAPPING A TABLE ENTRY WITHOUT NAMING EVERY SUBORDINATE.
001980 01  WS-ATT-TABLE-RED REDEFINES WS-ATT-TABLE.
001990     05  ATTT-FLAT-ENTRY            OCCURS 10000 TIMES PIC X(157).
002000 
002010*----------------------------------------------------------------
002020* ACTIVE-ATTEMPT RANK TABLE - SUBSET OF WS-ATT-TABLE FOR THE
002030* TARGET EXAM, STATUS P OR C, USED FOR OVERALL AND SUBJECT RANKING.
002040* HOLDS THE ATTT-IDX OF THE MASTER-TABLE ROW SO THE RANK CAN BE
002050* WRITTEN BACK.
002060*----------------------------------------------------------------
002070 01  WS-RANK-TABLE-CONTROL.
002080     05  WS-RANK-ENTRY-COUNT        PIC 9(05) COMP VALUE ZERO.
002090 01  WS-RANK-TABLE.
002100     05  RKT-ENTRY                  OCCURS 10000 TIMES
002110                                    INDEXED BY RKT-IDX.
002120         10  RKT-ATTT-IDX           PIC 9(05) COMP.
002130         10  RKT-SCORE              PIC S9(05) COMP.
002140* REDEFINES USED ONLY WHEN THE RANK TABLE IS DUMPED FOR THE AUDIT
002150* TRAIL (DISPLAY OF THE RAW ROW) - SAME HABIT AS SUBMPOST'S
002160* PQT-FLAT-ENTRY.
002170 01  WS-RANK-TABLE-RED REDEFINES WS-RANK-TABLE.
002180     05  RKT-FLAT-ENTRY             OCCURS 10000 TIMES PIC X(10).
002190 
002200* REDEFINES OF ONE RANK-TABLE ROW FOR THE INSERTION-SORT SWAP AREA.
002210 01  WS-RANK-ROW-AUX.
002220     05  RKT-AUX-ATTT-IDX           PIC 9(05) COMP.
002230     05  RKT-AUX-SCORE              PIC S9(05) COMP.
002240     05  FILLER                     PIC X(01) VALUE SPACES.
002250 
002260*----------------------------------------------------------------
002270* PAPER MAX-SCORE WORK AREA (PAPER MAX-SCORE DERIVATION, ONE
002280* PAPER ONLY - THE TARGET EXAM'S PAPER).
002290*----------------------------------------------------------------
002300 01  WS-PAPER-MAX-WORK.
002310     05  WS-TARGET-PAPER-CODE       PIC X(08) VALUE SPACES.
002320     05  WS-PAPER-MAX-SCORE         PIC S9(07) COMP VALUE ZERO.
002330     05  WS-PAPER-SUBJ-COUNT        PIC 9(02) COMP VALUE ZERO.
002340     05  WS-PAPER-SUBJECT           OCCURS 5 TIMES.
002350         10  WS-PAPER-SUBJ-CODE     PIC X(02).
002360     05  FILLER                     PIC X(01) VALUE SPACES.
002370 
002380*----------------------------------------------------------------
002390* RANKING WORK AREA - SHARED BY THE OVERALL PASS AND EACH SUBJECT
002400* PASS (320000 RE-INITIALIZES IT PER SUBJECT).
002410*----------------------------------------------------------------
002420 01  WS-RANK-WORK.
002430     05  WS-RANK-POSITION           PIC 9(05) COMP VALUE ZERO.
002440     05  WS-RANK-CURRENT            PIC 9(05) COMP VALUE ZERO.
002450     05  WS-RANK-PREV-SCORE         PIC S9(05) COMP VALUE ZERO.
002460     05  WS-RANK-DENOMINATOR        PIC 9(05) COMP VALUE ZERO.
002470     05  WS-RANK-PERCENTILE-CALC    PIC S9(07)V9(04) COMP VALUE ZERO.
002480     05  WS-SUBJ-WORK-CODE          PIC X(02) VALUE SPACES.
002490     05  WS-SORT-SWITCH             PIC X(01) VALUE 'N'.
002500         88  WS-SORT-NEEDS-SLOT                VALUE 'Y'.
002510     05  WS-SUBSCRIPT-A             PIC 9(05) COMP VALUE ZERO.
002520     05  WS-SUBSCRIPT-B             PIC 9(05) COMP VALUE ZERO.
002530     05  WS-EXAM-SUBJ-IDX           PIC 9(02) COMP VALUE ZERO.
002540     05  FILLER                     PIC X(01) VALUE SPACES.
002550 
002560*----------------------------------------------------------------
002570* EXAM-LEVEL AGGREGATES FOR THE SUMMARY RECORD AND TRAILER.
002580*----------------------------------------------------------------
002590 01  WS-EXAM-TOTALS.
002600     05  WS-ATTEMPTED-COUNT         PIC 9(07) COMP VALUE ZERO.
002610     05  WS-HIGHEST-SCORE           PIC S9(05) COMP VALUE ZERO.
002620     05  WS-LOWEST-SCORE            PIC S9(05) COMP VALUE ZERO.
002630     05  FILLER                     PIC X(01) VALUE SPACES.
002640 
002650*----------------------------------------------------------------
002660* REPORT LINES.
002670*----------------------------------------------------------------
002680 01  WS-TODAY.
002690     05  WS-TODAY-NUM               PIC 9(08) VALUE ZEROES.
002700     05  WS-TODAY-EDIT REDEFINES WS-TODAY-NUM.
002710         10  WS-TODAY-CCYY          PIC 9(04).
002720         10  WS-TODAY-MM            PIC 9(02).
002730         10  WS-TODAY-DD            PIC 9(02).
002740     05  FILLER                     PIC X(01) VALUE SPACES.
002750 
002760 01  RPT-HEADING-LINE.
002770     05  FILLER                     PIC X(20)
002780                                    VALUE 'EXAMCONC CONTROL RPT'.
002790     05  FILLER                     PIC X(05) VALUE SPACES.
002800     05  FILLER                     PIC X(09) VALUE 'RUN DATE:'.
002810     05  RPT-RUN-DATE               PIC 9999/99/99.
002820     05  FILLER                     PIC X(05) VALUE SPACES.
002830     05  FILLER                     PIC X(08) VALUE 'EXAM ID:'.
002840     05  RPT-EXAM-ID                PIC X(10).
002850 
002860 01  RPT-DETAIL-LINE.
002870     05  FILLER                     PIC X(11) VALUE 'ATTEMPT ID:'.
002880     05  RPT-D-ATTEMPT-ID           PIC X(10).
002890     05  FILLER                     PIC X(02) VALUE SPACES.
002900     05  FILLER                     PIC X(08) VALUE 'USER ID:'.
002910     05  RPT-D-USER-ID              PIC X(10).
002920     05  FILLER                     PIC X(02) VALUE SPACES.
002930     05  FILLER                     PIC X(06) VALUE 'SCORE:'.
002940     05  RPT-D-SCORE                PIC ----9.
002950     05  FILLER                     PIC X(02) VALUE SPACES.
002960     05  FILLER                     PIC X(05) VALUE 'RANK:'.
002970     05  RPT-D-RANK                 PIC ZZZZ9.
002980     05  FILLER                     PIC X(02) VALUE SPACES.
002990     05  FILLER                     PIC X(05) VALUE 'PCTL:'.
003000     05  RPT-D-PERCENTILE           PIC ZZZ9.9999.
003010 
003020 01  RPT-SUBJECT-HEADING.
003030     05  FILLER                     PIC X(16)
003040                                    VALUE 'SUBJECT BREAKOUT'.
003050     05  FILLER                     PIC X(02) VALUE SPACES.
003060     05  FILLER                     PIC X(08) VALUE 'SUBJECT:'.
003070     05  RPT-SH-SUBJECT-CODE        PIC X(02).
003080 
003090 01  RPT-SUBJECT-DETAIL-LINE.
003100     05  FILLER                     PIC X(11) VALUE 'ATTEMPT ID:'.
003110     05  RPT-SD-ATTEMPT-ID          PIC X(10).
003120     05  FILLER                     PIC X(02) VALUE SPACES.
003130     05  FILLER                     PIC X(14) VALUE 'SUBJECT SCORE:'.
003140     05  RPT-SD-SCORE               PIC ----9.
003150     05  FILLER                     PIC X(02) VALUE SPACES.
003160     05  FILLER                     PIC X(05) VALUE 'RANK:'.
003170     05  RPT-SD-RANK                PIC ZZZZ9.
003180     05  FILLER                     PIC X(02) VALUE SPACES.
003190     05  FILLER                     PIC X(05) VALUE 'PCTL:'.
003200     05  RPT-SD-PERCENTILE          PIC ZZZ9.9999.
003210 
003220 01  RPT-TRAILER-LINE-1.
003230     05  FILLER                     PIC X(24)
003240                                    VALUE 'ATTEMPTS CONSIDERED....'.
003250     05  RPT-ATTEMPTED-COUNT        PIC ZZZ,ZZ9.
003260     05  FILLER                     PIC X(01) VALUE SPACES.
003270     05  FILLER                     PIC X(09) VALUE 'HIGHEST: '.
003280     05  RPT-HIGHEST                PIC ----,---9.
003290     05  FILLER                     PIC X(01) VALUE SPACES.
003300     05  FILLER                     PIC X(08) VALUE 'LOWEST: '.
003310     05  RPT-LOWEST                 PIC ----,---9.
003320 
003330 01  RPT-TRAILER-LINE-2.
003340     05  FILLER                     PIC X(24)
003350                                    VALUE 'EXAM MAX SCORE.........'.
003360     05  RPT-MAX-SCORE              PIC ZZZ,ZZ9.
003370 
003380 PROCEDURE DIVISION.
003390 DECLARATIVES.
003400 FILE-ERROR-HANDLING SECTION.
003410     USE AFTER ERROR PROCEDURE ON ATTEMPT-MASTER-FILE
003420                                   PAPER-QUESTION-FILE
003430                                   EXAM-SUMMARY-FILE
003440                                   CTL-RPT.
003450 FILE-ERROR-DISPLAY.
003460     DISPLAY '*** FILE ERROR ON EXAMCONC ***'
003470     DISPLAY 'ATTEMPT STATUS  : ' FS-ATTEMPT
003480     DISPLAY 'PQMASTER STATUS : ' FS-PQMASTER
003490     DISPLAY 'EXAMSUM STATUS  : ' FS-EXAMSUM
003500     DISPLAY 'CTLRPT STATUS   : ' FS-CTLRPT.
003510 END DECLARATIVES.
003520 
003530 000000-MAIN-LOGIC.
003540     DISPLAY 'ENTER TARGET EXAM-ID (10 CHARACTERS) : '
003550        WITH NO ADVANCING
003560     ACCEPT WS-TARGET-EXAM-ID
003570 
003580     PERFORM 100000-BEGIN-LOAD-ATTEMPT-MASTER
003590        THRU 100000-END-LOAD-ATTEMPT-MASTER
003600 
003610     PERFORM 150000-BEGIN-DERIVE-PAPER-MAX
003620        THRU 150000-END-DERIVE-PAPER-MAX
003630 
003640     OPEN OUTPUT CTL-RPT
003650     ACCEPT WS-TODAY-NUM FROM DATE YYYYMMDD
003660     MOVE WS-TODAY-NUM   TO RPT-RUN-DATE
003670     MOVE WS-TARGET-EXAM-ID TO RPT-EXAM-ID
003680     WRITE CTL-LINE FROM RPT-HEADING-LINE
003690     MOVE SPACES TO CTL-LINE
003700     WRITE CTL-LINE
003710 
003720     IF WS-RANK-ENTRY-COUNT = ZERO
003730         PERFORM 500000-BEGIN-WRITE-EMPTY-SUMMARY
003740            THRU 500000-END-WRITE-EMPTY-SUMMARY
003750     ELSE
003760         PERFORM 200000-BEGIN-RANK-OVERALL
003770            THRU 200000-END-RANK-OVERALL
003780 
003790* THE OVERALL DETAIL LINES MUST PRINT WHILE WS-RANK-TABLE STILL
003800* HOLDS THE OVERALL RANKING - 300000 REBUILDS THAT SAME SHARED
003810* TABLE ONE SUBJECT AT A TIME, SO IT NO LONGER REFLECTS THE
003820* OVERALL ORDER ONCE THE SUBJECT PASS BEGINS (TS-2118).
003830         PERFORM 400000-BEGIN-WRITE-SUMMARY
003840            THRU 400000-END-WRITE-SUMMARY
003850 
003860         PERFORM 300000-BEGIN-RANK-BY-SUBJECT
003870            THRU 300000-END-RANK-BY-SUBJECT
003880     END-IF
003890 
003900     PERFORM 600000-BEGIN-REWRITE-ATTEMPT-MASTER
003910        THRU 600000-END-REWRITE-ATTEMPT-MASTER
003920 
003930     WRITE CTL-LINE FROM RPT-TRAILER-LINE-1
003940     MOVE WS-PAPER-MAX-SCORE TO RPT-MAX-SCORE
003950     WRITE CTL-LINE FROM RPT-TRAILER-LINE-2
003960     CLOSE CTL-RPT
003970 
003980     STOP RUN.
003990 
004000******************************************************************
004010* 100000 - LOAD THE ATTEMPT MASTER INTO A TABLE, PICKING OUT THE
004020* ACTIVE (STATUS P OR C) ATTEMPTS FOR THE TARGET EXAM INTO THE
004030* RANK TABLE. THE MASTER TABLE IS ALSO CARRIED WHOLE SO THE
004040* ENTIRE FILE CAN BE REWRITTEN AT THE END WITH RANK/PERCENTILE
004050* POSTED ONLY ON THE ROWS THAT WERE RANKED.
004060******************************************************************
004070 100000-BEGIN-LOAD-ATTEMPT-MASTER.
004080     OPEN INPUT ATTEMPT-MASTER-FILE
004090     IF FS-ATTEMPT NOT = '00' AND FS-ATTEMPT NOT = '05'
004100         DISPLAY 'UNABLE TO OPEN ATTEMPT MASTER - ' FS-ATTEMPT
004110         STOP RUN
004120     END-IF
004130 
004140     PERFORM 110000-BEGIN-READ-ONE-ATTEMPT
004150        THRU 110000-END-READ-ONE-ATTEMPT
004160       UNTIL ATTEMPT-EOF
004170 
004180     CLOSE ATTEMPT-MASTER-FILE.
004190 100000-END-LOAD-ATTEMPT-MASTER.
004200     EXIT.
004210 
004220 110000-BEGIN-READ-ONE-ATTEMPT.
004230     READ ATTEMPT-MASTER-FILE
004240         AT END
004250             SET ATTEMPT-EOF TO TRUE
004260         NOT AT END
004270             ADD CTE-01 TO WS-ATT-ENTRY-COUNT
004280             SET ATTT-IDX TO WS-ATT-ENTRY-COUNT
004290             MOVE AT-ATTEMPT-ID      TO ATTT-ATTEMPT-ID (ATTT-IDX)
004300             MOVE AT-EXAM-ID         TO ATTT-EXAM-ID (ATTT-IDX)
004310             MOVE AT-USER-ID         TO ATTT-USER-ID (ATTT-IDX)
004320             MOVE AT-PAPER-CODE      TO ATTT-PAPER-CODE (ATTT-IDX)
004330             MOVE AT-STATUS          TO ATTT-STATUS (ATTT-IDX)
004340             MOVE AT-TOTAL-SCORE     TO ATTT-TOTAL-SCORE (ATTT-IDX)
004350             MOVE AT-MAX-TOTAL-SCORE TO ATTT-MAX-TOTAL-SCORE (ATTT-IDX)
004360             MOVE ZERO               TO ATTT-RANK (ATTT-IDX)
004370             MOVE ZERO               TO ATTT-PERCENTILE (ATTT-IDX)
004380             PERFORM 111000-BEGIN-COPY-SUBJECT-BUCKETS
004390                THRU 111000-END-COPY-SUBJECT-BUCKETS
004400                VARYING WS-EXAM-SUBJ-IDX FROM CTE-01 BY CTE-01
004410                  UNTIL WS-EXAM-SUBJ-IDX > CTE-05
004420 
004430             IF AT-EXAM-ID = WS-TARGET-EXAM-ID
004440                AND (AT-STATUS-IN-PROGRESS OR AT-STATUS-COMPLETED)
004450                 MOVE AT-PAPER-CODE TO WS-TARGET-PAPER-CODE
004460                 ADD CTE-01 TO WS-RANK-ENTRY-COUNT
004470                 SET RKT-IDX TO WS-RANK-ENTRY-COUNT
004480                 SET RKT-ATTT-IDX (RKT-IDX) TO ATTT-IDX
004490                 MOVE AT-TOTAL-SCORE TO RKT-SCORE (RKT-IDX)
004500             END-IF
004510     END-READ.
004520 110000-END-READ-ONE-ATTEMPT.
004530     EXIT.
004540 
004550 111000-BEGIN-COPY-SUBJECT-BUCKETS.
004560     MOVE AT-SUBJ-CODE (WS-EXAM-SUBJ-IDX)
004570       TO ATTT-SUBJ-CODE (ATTT-IDX WS-EXAM-SUBJ-IDX)
004580     MOVE AT-SUBJ-SCORE (WS-EXAM-SUBJ-IDX)
004590       TO ATTT-SUBJ-SCORE (ATTT-IDX WS-EXAM-SUBJ-IDX)
004600     MOVE AT-SUBJ-MAX (WS-EXAM-SUBJ-IDX)
004610       TO ATTT-SUBJ-MAX (ATTT-IDX WS-EXAM-SUBJ-IDX)
004620     MOVE ZERO TO ATTT-SUBJ-RANK (ATTT-IDX WS-EXAM-SUBJ-IDX)
004630     MOVE ZERO TO ATTT-SUBJ-PCTILE (ATTT-IDX WS-EXAM-SUBJ-IDX).
004640 111000-END-COPY-SUBJECT-BUCKETS.
004650     EXIT.
004660 
004670******************************************************************
004680* 150000 - PAPER MAX-SCORE DERIVATION, RE-DERIVED HERE FOR THE
004690* TARGET EXAM'S PAPER (SAME FORMULA SUBMPOST USES ON LOAD - SEE
004700* THAT PROGRAM'S 150000 BLOCK). ONLY THE OVERALL PAPER MAX AND THE
004710* PER-SUBJECT MAX ARE NEEDED HERE, NOT A FULL SUBJECT-MAX TABLE
004720* FOR EVERY PAPER, SINCE ONLY ONE EXAM IS CONCLUDED PER RUN.
004730******************************************************************
004740 150000-BEGIN-DERIVE-PAPER-MAX.
004750     OPEN INPUT PAPER-QUESTION-FILE
004760     IF FS-PQMASTER NOT = '00' AND FS-PQMASTER NOT = '05'
004770         DISPLAY 'UNABLE TO OPEN PAPER-QUESTION MASTER - '
004780                 FS-PQMASTER
004790         STOP RUN
004800     END-IF
004810 
004820     PERFORM 151000-BEGIN-READ-ONE-PAPER-QUESTION
004830        THRU 151000-END-READ-ONE-PAPER-QUESTION
004840       UNTIL PQMASTER-EOF
004850 
004860     CLOSE PAPER-QUESTION-FILE.
004870 150000-END-DERIVE-PAPER-MAX.
004880     EXIT.
004890 
004900* SUBJECT CODE FOR A PAPER-QUESTION LIVES ON THE QUESTION MASTER,
004910* NOT ON THE PAPER-QUESTION RECORD ITSELF, AND THIS RUN DOES NOT
004920* OPEN THE QUESTION MASTER - THE PER-SUBJECT MAX CARRIED ON EACH
004930* ACTIVE ATTEMPT'S OWN BUCKET (POSTED AT SUBMPOST'S 152200) IS
004940* USED INSTEAD OF RE-DERIVING IT HERE. ONLY THE OVERALL PAPER MAX
004950* IS ACCUMULATED IN THIS LOOP.
004960 151000-BEGIN-READ-ONE-PAPER-QUESTION.
004970     READ PAPER-QUESTION-FILE
004980         AT END
004990             SET PQMASTER-EOF TO TRUE
005000         NOT AT END
005010             IF PQ-PAPER-CODE = WS-TARGET-PAPER-CODE
005020                 ADD PQ-POSITIVE-SCORE TO WS-PAPER-MAX-SCORE
005030             END-IF
005040     END-READ.
005050 151000-END-READ-ONE-PAPER-QUESTION.
005060     EXIT.
005070 
005080******************************************************************
005090* 200000 - OVERALL RANKING. SORT THE RANK TABLE DESCENDING ON
005100* SCORE (INSERTION SORT, OUT-OF-LINE PER THIS SHOP'S CURRENT
005110* STANDARD), THEN WALK IT ASSIGNING STANDARD COMPETITION RANK
005120* AND PERCENTILE.
005130******************************************************************
005140 200000-BEGIN-RANK-OVERALL.
005150     PERFORM 210000-BEGIN-SORT-RANK-TABLE
005160        THRU 210000-END-SORT-RANK-TABLE
005170       VARYING RKT-IDX FROM CTE-01 BY CTE-01
005180         UNTIL RKT-IDX > WS-RANK-ENTRY-COUNT
005190 
005200     MOVE WS-RANK-ENTRY-COUNT TO WS-RANK-DENOMINATOR
005210     MOVE ZERO TO WS-RANK-POSITION WS-RANK-CURRENT
005220     MOVE ZERO TO WS-RANK-PREV-SCORE
005230 
005240     PERFORM 220000-BEGIN-ASSIGN-ONE-OVERALL-RANK
005250        THRU 220000-END-ASSIGN-ONE-OVERALL-RANK
005260       VARYING RKT-IDX FROM CTE-01 BY CTE-01
005270         UNTIL RKT-IDX > WS-RANK-ENTRY-COUNT
005280 
005290     SET RKT-IDX TO CTE-01
005300     MOVE RKT-SCORE (RKT-IDX) TO WS-HIGHEST-SCORE
005310     SET RKT-IDX TO WS-RANK-ENTRY-COUNT
005320     MOVE RKT-SCORE (RKT-IDX) TO WS-LOWEST-SCORE
005330     MOVE WS-RANK-ENTRY-COUNT TO WS-ATTEMPTED-COUNT.
005340 200000-END-RANK-OVERALL.
005350     EXIT.
005360 
005370* INSERTION SORT ON WS-RANK-TABLE, DESCENDING ON RKT-SCORE -
005380* OUT-OF-LINE PARAGRAPHS PER THIS SHOP'S CURRENT STANDARD, NOT
005390* THE OLDER INLINE BUBBLE SORT (SEE THE 09/07/95 CHANGE ABOVE).
005400 210000-BEGIN-SORT-RANK-TABLE.
005410     MOVE RKT-ATTT-IDX (RKT-IDX) TO RKT-AUX-ATTT-IDX
005420     MOVE RKT-SCORE (RKT-IDX)    TO RKT-AUX-SCORE
005430 
005440     SET WS-SUBSCRIPT-A TO RKT-IDX
005450     SET WS-SUBSCRIPT-A DOWN BY CTE-01
005460 
005470     MOVE 'Y' TO WS-SORT-SWITCH
005480     PERFORM 211000-BEGIN-SHIFT-ONE-SLOT-DOWN
005490        THRU 211000-END-SHIFT-ONE-SLOT-DOWN
005500       UNTIL WS-SUBSCRIPT-A < CTE-01
005510          OR NOT WS-SORT-NEEDS-SLOT
005520 
005530     SET WS-SUBSCRIPT-B TO WS-SUBSCRIPT-A
005540     SET WS-SUBSCRIPT-B UP BY CTE-01
005550 
005560     MOVE RKT-AUX-ATTT-IDX TO RKT-ATTT-IDX (WS-SUBSCRIPT-B)
005570     MOVE RKT-AUX-SCORE    TO RKT-SCORE (WS-SUBSCRIPT-B).
005580 210000-END-SORT-RANK-TABLE.
005590     EXIT.
005600 
005610 211000-BEGIN-SHIFT-ONE-SLOT-DOWN.
005620     SET RKT-IDX TO WS-SUBSCRIPT-A
005630     IF RKT-SCORE (RKT-IDX) < RKT-AUX-SCORE
005640         SET WS-SUBSCRIPT-B TO WS-SUBSCRIPT-A
005650         SET WS-SUBSCRIPT-B UP BY CTE-01
005660         MOVE RKT-ATTT-IDX (WS-SUBSCRIPT-A)
005670           TO RKT-ATTT-IDX (WS-SUBSCRIPT-B)
005680         MOVE RKT-SCORE (WS-SUBSCRIPT-A)
005690           TO RKT-SCORE (WS-SUBSCRIPT-B)
005700         SET WS-SUBSCRIPT-A DOWN BY CTE-01
005710     ELSE
005720         MOVE 'N' TO WS-SORT-SWITCH
005730     END-IF.
005740 211000-END-SHIFT-ONE-SLOT-DOWN.
005750     EXIT.
005760 
005770 220000-BEGIN-ASSIGN-ONE-OVERALL-RANK.
005780     ADD CTE-01 TO WS-RANK-POSITION
005790     IF WS-RANK-POSITION = CTE-01
005800         MOVE CTE-01 TO WS-RANK-CURRENT
005810     ELSE
005820         IF RKT-SCORE (RKT-IDX) < WS-RANK-PREV-SCORE
005830             MOVE WS-RANK-POSITION TO WS-RANK-CURRENT
005840         END-IF
005850     END-IF
005860     MOVE RKT-SCORE (RKT-IDX) TO WS-RANK-PREV-SCORE
005870 
005880     SET ATTT-IDX TO RKT-ATTT-IDX (RKT-IDX)
005890     MOVE WS-RANK-CURRENT TO ATTT-RANK (ATTT-IDX)
005900 
005910     COMPUTE WS-RANK-PERCENTILE-CALC ROUNDED =
005920         100 * (WS-RANK-DENOMINATOR - WS-RANK-CURRENT)
005930           / WS-RANK-DENOMINATOR
005940     MOVE WS-RANK-PERCENTILE-CALC TO ATTT-PERCENTILE (ATTT-IDX).
005950 220000-END-ASSIGN-ONE-OVERALL-RANK.
005960     EXIT.
005970 
005980******************************************************************
005990* 300000 - SUBJECT RANKING. FOR EACH SUBJECT ON AN ACTIVE
006000* ATTEMPT'S BUCKET LIST, BUILD A SEPARATE RANK LIST FROM THE
006010* ATTEMPTS CARRYING THAT SUBJECT, SORT AND RANK IT THE SAME WAY
006020* AS THE OVERALL PASS.
006030******************************************************************
006040 300000-BEGIN-RANK-BY-SUBJECT.
006050     PERFORM 310000-BEGIN-COLLECT-DISTINCT-SUBJECTS
006060        THRU 310000-END-COLLECT-DISTINCT-SUBJECTS
006070       VARYING RKT-IDX FROM CTE-01 BY CTE-01
006080         UNTIL RKT-IDX > WS-RANK-ENTRY-COUNT
006090 
006100     PERFORM 320000-BEGIN-RANK-ONE-SUBJECT
006110        THRU 320000-END-RANK-ONE-SUBJECT
006120       VARYING WS-EXAM-SUBJ-IDX FROM CTE-01 BY CTE-01
006130         UNTIL WS-EXAM-SUBJ-IDX > WS-PAPER-SUBJ-COUNT.
006140 300000-END-RANK-BY-SUBJECT.
006150     EXIT.
006160 
006170* THE PAPER'S SUBJECT LIST IS NOT KNOWN UNTIL THE ATTEMPTS ARE
006180* LOADED (150000 DOES NOT RE-DERIVE IT - SEE ITS NOTE), SO IT IS
006190* BUILT HERE FROM THE DISTINCT SUBJECT CODES CARRIED ON THE
006200* ACTIVE ATTEMPTS' OWN BUCKETS.
006210 310000-BEGIN-COLLECT-DISTINCT-SUBJECTS.
006220     SET ATTT-IDX TO RKT-ATTT-IDX (RKT-IDX)
006230     PERFORM 311000-BEGIN-COLLECT-ONE-BUCKET
006240        THRU 311000-END-COLLECT-ONE-BUCKET
006250       VARYING WS-EXAM-SUBJ-IDX FROM CTE-01 BY CTE-01
006260         UNTIL WS-EXAM-SUBJ-IDX > CTE-05.
006270 310000-END-COLLECT-DISTINCT-SUBJECTS.
006280     EXIT.
006290 
006300 311000-BEGIN-COLLECT-ONE-BUCKET.
006310     IF ATTT-SUBJ-CODE (ATTT-IDX WS-EXAM-SUBJ-IDX) NOT = SPACES
006320         MOVE ATTT-SUBJ-CODE (ATTT-IDX WS-EXAM-SUBJ-IDX)
006330           TO WS-SUBJ-WORK-CODE
006340         MOVE 'N' TO WS-SORT-SWITCH
006350         PERFORM 311100-BEGIN-CHECK-ONE-KNOWN-SUBJECT
006360            THRU 311100-END-CHECK-ONE-KNOWN-SUBJECT
006370           VARYING WS-SUBSCRIPT-A FROM CTE-01 BY CTE-01
006380             UNTIL WS-SUBSCRIPT-A > WS-PAPER-SUBJ-COUNT
006390                OR WS-SORT-NEEDS-SLOT
006400         IF NOT WS-SORT-NEEDS-SLOT
006410            AND WS-PAPER-SUBJ-COUNT < CTE-05
006420             ADD CTE-01 TO WS-PAPER-SUBJ-COUNT
006430             MOVE WS-SUBJ-WORK-CODE
006440               TO WS-PAPER-SUBJ-CODE (WS-PAPER-SUBJ-COUNT)
006450         END-IF
006460     END-IF.
006470 311000-END-COLLECT-ONE-BUCKET.
006480     EXIT.
006490 
006500 311100-BEGIN-CHECK-ONE-KNOWN-SUBJECT.
006510     IF WS-PAPER-SUBJ-CODE (WS-SUBSCRIPT-A) = WS-SUBJ-WORK-CODE
006520         MOVE 'Y' TO WS-SORT-SWITCH
006530     END-IF.
006540 311100-END-CHECK-ONE-KNOWN-SUBJECT.
006550     EXIT.
006560 
006570 320000-BEGIN-RANK-ONE-SUBJECT.
006580     MOVE WS-PAPER-SUBJ-CODE (WS-EXAM-SUBJ-IDX) TO WS-SUBJ-WORK-CODE
006590     MOVE ZERO TO WS-RANK-ENTRY-COUNT
006600 
006610     PERFORM 321000-BEGIN-SELECT-ONE-SUBJECT-ATTEMPT
006620        THRU 321000-END-SELECT-ONE-SUBJECT-ATTEMPT
006630       VARYING WS-SUBSCRIPT-A FROM CTE-01 BY CTE-01
006640         UNTIL WS-SUBSCRIPT-A > WS-ATT-ENTRY-COUNT
006650 
006660     IF WS-RANK-ENTRY-COUNT NOT = ZERO
006670         PERFORM 210000-BEGIN-SORT-RANK-TABLE
006680            THRU 210000-END-SORT-RANK-TABLE
006690           VARYING RKT-IDX FROM CTE-01 BY CTE-01
006700             UNTIL RKT-IDX > WS-RANK-ENTRY-COUNT
006710 
006720         MOVE WS-RANK-ENTRY-COUNT TO WS-RANK-DENOMINATOR
006730         MOVE ZERO TO WS-RANK-POSITION WS-RANK-CURRENT
006740         MOVE ZERO TO WS-RANK-PREV-SCORE
006750 
006760         MOVE WS-SUBJ-WORK-CODE TO RPT-SH-SUBJECT-CODE
006770         WRITE CTL-LINE FROM RPT-SUBJECT-HEADING
006780 
006790         PERFORM 330000-BEGIN-ASSIGN-ONE-SUBJECT-RANK
006800            THRU 330000-END-ASSIGN-ONE-SUBJECT-RANK
006810           VARYING RKT-IDX FROM CTE-01 BY CTE-01
006820             UNTIL RKT-IDX > WS-RANK-ENTRY-COUNT
006830     END-IF.
006840 320000-END-RANK-ONE-SUBJECT.
006850     EXIT.
006860 
006870* THE RANK TABLE IS REUSED FOR EACH SUBJECT PASS; RKT-SCORE HOLDS
006880* THE ATTEMPT'S SUBJECT SCORE (NOT THE OVERALL TOTAL) WHILE THIS
006890* SUBJECT IS BEING RANKED.
006900 321000-BEGIN-SELECT-ONE-SUBJECT-ATTEMPT.
006910     SET ATTT-IDX TO WS-SUBSCRIPT-A
006920     IF ATTT-STATUS-ACTIVE (ATTT-IDX)
006930        AND ATTT-EXAM-ID (ATTT-IDX) = WS-TARGET-EXAM-ID
006940         PERFORM 321100-BEGIN-MATCH-ONE-SUBJECT-BUCKET
006950            THRU 321100-END-MATCH-ONE-SUBJECT-BUCKET
006960           VARYING WS-SUBSCRIPT-B FROM CTE-01 BY CTE-01
006970             UNTIL WS-SUBSCRIPT-B > CTE-05
006980                OR WS-SORT-NEEDS-SLOT
006990     END-IF.
007000 321000-END-SELECT-ONE-SUBJECT-ATTEMPT.
007010     EXIT.
007020 
007030 321100-BEGIN-MATCH-ONE-SUBJECT-BUCKET.
007040     IF ATTT-SUBJ-CODE (ATTT-IDX WS-SUBSCRIPT-B) = WS-SUBJ-WORK-CODE
007050         MOVE 'Y' TO WS-SORT-SWITCH
007060         ADD CTE-01 TO WS-RANK-ENTRY-COUNT
007070         SET RKT-IDX TO WS-RANK-ENTRY-COUNT
007080         SET RKT-ATTT-IDX (RKT-IDX) TO ATTT-IDX
007090         MOVE ATTT-SUBJ-SCORE (ATTT-IDX WS-SUBSCRIPT-B)
007100           TO RKT-SCORE (RKT-IDX)
007110     ELSE
007120         MOVE 'N' TO WS-SORT-SWITCH
007130     END-IF.
007140 321100-END-MATCH-ONE-SUBJECT-BUCKET.
007150     EXIT.
007160 
007170 330000-BEGIN-ASSIGN-ONE-SUBJECT-RANK.
007180     ADD CTE-01 TO WS-RANK-POSITION
007190     IF WS-RANK-POSITION = CTE-01
007200         MOVE CTE-01 TO WS-RANK-CURRENT
007210     ELSE
007220         IF RKT-SCORE (RKT-IDX) < WS-RANK-PREV-SCORE
007230             MOVE WS-RANK-POSITION TO WS-RANK-CURRENT
007240         END-IF
007250     END-IF
007260     MOVE RKT-SCORE (RKT-IDX) TO WS-RANK-PREV-SCORE
007270 
007280     SET ATTT-IDX TO RKT-ATTT-IDX (RKT-IDX)
007290     PERFORM 331000-BEGIN-POST-ONE-SUBJECT-BUCKET-RANK
007300        THRU 331000-END-POST-ONE-SUBJECT-BUCKET-RANK
007310       VARYING WS-SUBSCRIPT-A FROM CTE-01 BY CTE-01
007320         UNTIL WS-SUBSCRIPT-A > CTE-05
007330            OR WS-SORT-NEEDS-SLOT
007340 
007350     MOVE SPACES TO RPT-SD-ATTEMPT-ID
007360     MOVE ATTT-ATTEMPT-ID (ATTT-IDX) TO RPT-SD-ATTEMPT-ID
007370     MOVE RKT-SCORE (RKT-IDX)        TO RPT-SD-SCORE
007380     MOVE WS-RANK-CURRENT            TO RPT-SD-RANK
007390     WRITE CTL-LINE FROM RPT-SUBJECT-DETAIL-LINE.
007400 330000-END-ASSIGN-ONE-SUBJECT-RANK.
007410     EXIT.
007420 
007430 331000-BEGIN-POST-ONE-SUBJECT-BUCKET-RANK.
007440     IF ATTT-SUBJ-CODE (ATTT-IDX WS-SUBSCRIPT-A) = WS-SUBJ-WORK-CODE
007450         MOVE 'Y' TO WS-SORT-SWITCH
007460         MOVE WS-RANK-CURRENT
007470           TO ATTT-SUBJ-RANK (ATTT-IDX WS-SUBSCRIPT-A)
007480         COMPUTE WS-RANK-PERCENTILE-CALC ROUNDED =
007490             100 * (WS-RANK-DENOMINATOR - WS-RANK-CURRENT)
007500               / WS-RANK-DENOMINATOR
007510         MOVE WS-RANK-PERCENTILE-CALC
007520           TO ATTT-SUBJ-PCTILE (ATTT-IDX WS-SUBSCRIPT-A)
007530         MOVE ATTT-SUBJ-PCTILE (ATTT-IDX WS-SUBSCRIPT-A)
007540           TO RPT-SD-PERCENTILE
007550     ELSE
007560         MOVE 'N' TO WS-SORT-SWITCH
007570     END-IF.
007580 331000-END-POST-ONE-SUBJECT-BUCKET-RANK.
007590     EXIT.
007600 
007610******************************************************************
007620* 400000 - WRITE THE EXAM SUMMARY RECORD AND THE OVERALL DETAIL
007630* LINES OF THE CONTROL REPORT (RANK ORDER).
007640******************************************************************
007650 400000-BEGIN-WRITE-SUMMARY.
007660     MOVE WS-TARGET-EXAM-ID    TO ES-EXAM-ID
007670     MOVE WS-ATTEMPTED-COUNT   TO ES-ATTEMPTED-COUNT
007680     MOVE WS-HIGHEST-SCORE     TO ES-HIGHEST-SCORE
007690     MOVE WS-LOWEST-SCORE      TO ES-LOWEST-SCORE
007700     MOVE WS-PAPER-MAX-SCORE   TO ES-MAX-SCORE
007710 
007720     OPEN OUTPUT EXAM-SUMMARY-FILE
007730     WRITE ES-RECORD
007740     CLOSE EXAM-SUMMARY-FILE
007750 
007760     PERFORM 410000-BEGIN-PRINT-ONE-DETAIL-LINE
007770        THRU 410000-END-PRINT-ONE-DETAIL-LINE
007780       VARYING RKT-IDX FROM CTE-01 BY CTE-01
007790         UNTIL RKT-IDX > WS-ATTEMPTED-COUNT.
007800 400000-END-WRITE-SUMMARY.
007810     EXIT.
007820 
007830 410000-BEGIN-PRINT-ONE-DETAIL-LINE.
007840     SET ATTT-IDX TO RKT-ATTT-IDX (RKT-IDX)
007850     MOVE SPACES TO RPT-D-ATTEMPT-ID RPT-D-USER-ID
007860     MOVE ATTT-ATTEMPT-ID (ATTT-IDX) TO RPT-D-ATTEMPT-ID
007870     MOVE ATTT-USER-ID (ATTT-IDX)    TO RPT-D-USER-ID
007880     MOVE ATTT-TOTAL-SCORE (ATTT-IDX) TO RPT-D-SCORE
007890     MOVE ATTT-RANK (ATTT-IDX)        TO RPT-D-RANK
007900     MOVE ATTT-PERCENTILE (ATTT-IDX)  TO RPT-D-PERCENTILE
007910     WRITE CTL-LINE FROM RPT-DETAIL-LINE.
007920 410000-END-PRINT-ONE-DETAIL-LINE.
007930     EXIT.
007940 
007950******************************************************************
007960* 500000 - ZERO ACTIVE ATTEMPTS. STILL WRITE A SUMMARY RECORD,
007970* WITH ZERO COUNTS AND HIGH/LOW, PAPER MAX AS DERIVED (ZERO WHEN
007980* NO ATTEMPT FOR THE EXAM WAS EVEN FOUND ON THE MASTER).
007990******************************************************************
008000 500000-BEGIN-WRITE-EMPTY-SUMMARY.
008010     MOVE WS-TARGET-EXAM-ID  TO ES-EXAM-ID
008020     MOVE ZERO               TO ES-ATTEMPTED-COUNT
008030     MOVE ZERO               TO ES-HIGHEST-SCORE
008040     MOVE ZERO               TO ES-LOWEST-SCORE
008050     MOVE WS-PAPER-MAX-SCORE TO ES-MAX-SCORE
008060 
008070     OPEN OUTPUT EXAM-SUMMARY-FILE
008080     WRITE ES-RECORD
008090     CLOSE EXAM-SUMMARY-FILE.
008100 500000-END-WRITE-EMPTY-SUMMARY.
008110     EXIT.
008120 
008130******************************************************************
008140* 600000 - REWRITE THE ATTEMPT MASTER FROM THE WORK TABLE (RANK
008150* AND PERCENTILE NOW POSTED ON THE ATTEMPTS THAT WERE RANKED).
008160******************************************************************
008170 600000-BEGIN-REWRITE-ATTEMPT-MASTER.
008180     OPEN OUTPUT ATTEMPT-MASTER-FILE
008190     PERFORM 610000-BEGIN-WRITE-ONE-ATTEMPT
008200        THRU 610000-END-WRITE-ONE-ATTEMPT
008210       VARYING ATTT-IDX FROM CTE-01 BY CTE-01
008220         UNTIL ATTT-IDX > WS-ATT-ENTRY-COUNT
008230     CLOSE ATTEMPT-MASTER-FILE.
008240 600000-END-REWRITE-ATTEMPT-MASTER.
008250     EXIT.
008260 
008270 610000-BEGIN-WRITE-ONE-ATTEMPT.
008280     MOVE ATTT-ATTEMPT-ID (ATTT-IDX)      TO AT-ATTEMPT-ID
008290     MOVE ATTT-EXAM-ID (ATTT-IDX)         TO AT-EXAM-ID
008300     MOVE ATTT-USER-ID (ATTT-IDX)         TO AT-USER-ID
008310     MOVE ATTT-PAPER-CODE (ATTT-IDX)      TO AT-PAPER-CODE
008320     MOVE ATTT-STATUS (ATTT-IDX)          TO AT-STATUS
008330     MOVE ATTT-TOTAL-SCORE (ATTT-IDX)     TO AT-TOTAL-SCORE
008340     MOVE ATTT-MAX-TOTAL-SCORE (ATTT-IDX) TO AT-MAX-TOTAL-SCORE
008350     MOVE ATTT-RANK (ATTT-IDX)            TO AT-RANK
008360     MOVE ATTT-PERCENTILE (ATTT-IDX)      TO AT-PERCENTILE
008370     PERFORM 611000-BEGIN-WRITE-ONE-SUBJECT-BUCKET
008380        THRU 611000-END-WRITE-ONE-SUBJECT-BUCKET
008390       VARYING WS-EXAM-SUBJ-IDX FROM CTE-01 BY CTE-01
008400         UNTIL WS-EXAM-SUBJ-IDX > CTE-05
008410     WRITE AT-RECORD.
008420 610000-END-WRITE-ONE-ATTEMPT.
008430     EXIT.
008440 
008450 611000-BEGIN-WRITE-ONE-SUBJECT-BUCKET.
008460     MOVE ATTT-SUBJ-CODE (ATTT-IDX WS-EXAM-SUBJ-IDX)
008470       TO AT-SUBJ-CODE (WS-EXAM-SUBJ-IDX)
008480     MOVE ATTT-SUBJ-SCORE (ATTT-IDX WS-EXAM-SUBJ-IDX)
008490       TO AT-SUBJ-SCORE (WS-EXAM-SUBJ-IDX)
008500     MOVE ATTT-SUBJ-MAX (ATTT-IDX WS-EXAM-SUBJ-IDX)
008510       TO AT-SUBJ-MAX (WS-EXAM-SUBJ-IDX)
008520     MOVE ATTT-SUBJ-RANK (ATTT-IDX WS-EXAM-SUBJ-IDX)
008530       TO AT-SUBJ-RANK (WS-EXAM-SUBJ-IDX)
008540     MOVE ATTT-SUBJ-PCTILE (ATTT-IDX WS-EXAM-SUBJ-IDX)
008550       TO AT-SUBJ-PERCENTILE (WS-EXAM-SUBJ-IDX).
008560 611000-END-WRITE-ONE-SUBJECT-BUCKET.
008570     EXIT.
