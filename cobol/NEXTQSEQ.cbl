000100******************************************************************
000110* PROGRAM  : NEXTQSEQ
000120* PURPOSE  : EXAM PLATFORM - NEXT-QUESTION SEQUENCING UTILITY.
000130*            GIVEN A PAPER CODE AND (OPTIONAL) THE CANDIDATE'S
000140*            CURRENT QUESTION CODE, RETURNS THE CODE OF THE
000150*            QUESTION THAT FOLLOWS IT ON THE PAPER, ORDERED BY
000160*            QUESTION-ORDER ASCENDING.
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.     NEXTQSEQ.
000200 AUTHOR.         D K WESTBROOK.
000210 INSTALLATION.   TESTING SVCS DATA CENTER.
000220 DATE-WRITTEN.   02/06/1990.
000230 DATE-COMPILED.
000240 SECURITY.       COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000250 
000260******************************************************************
000270* CHANGE LOG.
000280*
000290* 02/06/90  DKW  TS-1210  ORIGINAL PROGRAM - SINGLE PAPER PER
000300*                         RUN, ONE REQUEST PER EXECUTION.
000310* 08/14/90  DKW  TS-1241  CONVERTED TO A REQUEST-FILE DRIVEN
000320*                         BATCH JOB - MANY LOOKUPS PER RUN.
000330* 03/02/92  RH   TS-1411  BLANK CURRENT-CODE NOW RETURNS THE
000340*                         FIRST QUESTION INSTEAD OF REJECTING
000350*                         THE REQUEST.
000360* 11/29/94  CJP  TS-1498  CURRENT-CODE NOT FOUND ON THE PAPER
000370*                         NOW ALSO RETURNS THE FIRST QUESTION,
000380*                         PER TESTING SVCS RULING TS-1498.
000390* 06/22/98  DKW  TS-1698  Y2K - RESPONSE-FILE RUN-DATE STAMP
000400*                         NOW CENTURY-COMPLETE (WAS PIC 9(06),
000410*                         IS PIC 9(08)).
000420* 05/17/01  MLT  TS-1791  "NONE" LITERAL CONFIRMED FOR END-OF-
000430*                         PAPER RESPONSE PER AUDIT REQUEST.
000440******************************************************************
000450 
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500 
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT PAPER-QUESTION-FILE  ASSIGN TO PQMASTER
000540            ORGANIZATION IS LINE SEQUENTIAL
000550            FILE STATUS  IS FS-PQMASTER.
000560 
000570     SELECT NEXTQ-REQUEST-FILE   ASSIGN TO NEXTQIN
000580            ORGANIZATION IS LINE SEQUENTIAL
000590            FILE STATUS  IS FS-NEXTQIN.
000600 
000610     SELECT NEXTQ-RESPONSE-FILE  ASSIGN TO NEXTQOUT
000620            ORGANIZATION IS LINE SEQUENTIAL
000630            FILE STATUS  IS FS-NEXTQOUT.
000640 
000650 DATA DIVISION.
000660 FILE SECTION.
000670*----------------------------------------------------------------
000680* PAPER-QUESTION MASTER - THIS RUN ONLY LOADS THE ONE PAPER
000690* NAMED ON THE FIRST REQUEST RECORD (SAME LAYOUT AS SUBMPOST'S
000700* AND EXAMCONC'S COPY - NO COPYBOOKS IN THIS SHOP).
000710*----------------------------------------------------------------
000720 FD  PAPER-QUESTION-FILE.
000730 01  PQ-RECORD.
000740     05  PQ-PAPER-CODE              PIC X(08).
000750     05  PQ-QUESTION-ORDER          PIC 9(03).
000760     05  PQ-QUESTION-CODE           PIC X(08).
000770     05  PQ-MANDATORY-FLAG          PIC X(01).
000780     05  PQ-POSITIVE-SCORE          PIC S9(03)
000790                                    SIGN IS LEADING SEPARATE.
000800     05  PQ-NEGATIVE-SCORE          PIC S9(03)
000810                                    SIGN IS LEADING SEPARATE.
000820     05  FILLER                     PIC X(12).
000830 
000840*----------------------------------------------------------------
000850* NEXT-QUESTION REQUEST - ONE PER LOOKUP.
000860*----------------------------------------------------------------
000870 FD  NEXTQ-REQUEST-FILE.
000880 01  NQ-REQUEST-RECORD.
000890     05  NQ-REQ-PAPER-CODE          PIC X(08).
000900     05  NQ-REQ-CURRENT-CODE        PIC X(08).
000910     05  FILLER                     PIC X(24).
000920 
000930*----------------------------------------------------------------
000940* NEXT-QUESTION RESPONSE - ONE PER REQUEST, SAME SEQUENCE.
000950*----------------------------------------------------------------
000960 FD  NEXTQ-RESPONSE-FILE.
000970 01  NQ-RESPONSE-RECORD.
000980     05  NQ-RSP-PAPER-CODE          PIC X(08).
000990     05  NQ-RSP-CURRENT-CODE        PIC X(08).
001000     05  NQ-RSP-NEXT-CODE           PIC X(08).
001010     05  FILLER                     PIC X(16).
001020 
001030 WORKING-STORAGE SECTION.
001040 77  FS-PQMASTER                    PIC X(02) VALUE '00'.
001050 77  FS-NEXTQIN                     PIC X(02) VALUE '00'.
001060 77  FS-NEXTQOUT                    PIC X(02) VALUE '00'.
001070 
001080 78  CTE-01                                   VALUE 1.
001090 
001100 01  WS-END-OF-FILE-SWITCHES.
001110     05  WS-PQMASTER-EOF            PIC X(01) VALUE 'N'.
001120         88  PQMASTER-EOF                      VALUE 'Y'.
001130     05  WS-NEXTQIN-EOF             PIC X(01) VALUE 'N'.
001140         88  NEXTQIN-EOF                       VALUE 'Y'.
001150     05  FILLER                     PIC X(01) VALUE SPACES.
001160 
001170*----------------------------------------------------------------
001180* PAPER-QUESTION TABLE - THE ONE PAPER NAMED ON THE FIRST
001190* REQUEST, LOADED IN FILE ORDER (ALREADY QUESTION-ORDER
001200* ASCENDING ON THE FILE). LOOKED UP WITH A PLAIN SEQUENTIAL
001210* SEARCH THAT TRACKS ITS OWN INDEX SO THE FOLLOWING ENTRY CAN
001220* BE PICKED OFF WITHOUT A SECOND PASS.
001230*----------------------------------------------------------------
001240 01  WS-PQ-TABLE-CONTROL.
001250     05  WS-PQ-ENTRY-COUNT          PIC 9(04) COMP VALUE ZERO.
001260 01  WS-PQ-TABLE.
001270     05  PQT-ENTRY                  OCCURS 500 TIMES
001280                                    INDEXED BY PQT-IDX.
001290         10  PQT-QUESTION-CODE      PIC X(08).
001300* REDEFINES USED ONLY WHEN THE TABLE IS DUMPED FOR THE AUDIT
001310* TRAIL (DISPLAY OF THE RAW ROW) - SAME HABIT AS SUBMPOST'S
001320* PQT-FLAT-ENTRY.
001330 01  WS-PQ-TABLE-RED REDEFINES WS-PQ-TABLE.
001340     05  PQT-FLAT-ENTRY             OCCURS 500 TIMES PIC X(08).
001350 
001360 01  WS-CURRENT-PAPER.
001370     05  WS-LOADED-PAPER-CODE       PIC X(08) VALUE SPACES.
001380* REDEFINES OF THE LOADED-PAPER FLAG SO A SPACES TEST AND A
001390* COMPARE-BY-BYTE TEST CAN BOTH BE MADE ON THE SAME FIELD.
001400 01  WS-LOADED-PAPER-RED REDEFINES WS-CURRENT-PAPER.
001410     05  WS-LOADED-PAPER-BYTES      PIC X(08).
001420 
001430 01  WS-LOOKUP-WORK.
001440     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
001450         88  WS-CODE-WAS-FOUND                 VALUE 'Y'.
001460     05  WS-NEXT-CODE-RESULT        PIC X(08) VALUE SPACES.
001470     05  FILLER                     PIC X(01) VALUE SPACES.
001480 
001490 01  WS-TODAY.
001500     05  WS-TODAY-NUM               PIC 9(08) VALUE ZEROES.
001510     05  WS-TODAY-EDIT REDEFINES WS-TODAY-NUM.
001520         10  WS-TODAY-CCYY          PIC 9(04).
001530         10  WS-TODAY-MM            PIC 9(02).
001540         10  WS-TODAY-DD            PIC 9(02).
001550     05  FILLER                     PIC X(01) VALUE SPACES.
001560 
001570 PROCEDURE DIVISION.
001580 DECLARATIVES.
001590 FILE-ERROR-HANDLING SECTION.
001600     USE AFTER ERROR PROCEDURE ON PAPER-QUESTION-FILE
001610                                   NEXTQ-REQUEST-FILE
001620                                   NEXTQ-RESPONSE-FILE.
001630 FILE-ERROR-DISPLAY.
001640     DISPLAY '*** FILE ERROR ON NEXTQSEQ ***'
001650     DISPLAY 'PQMASTER STATUS : ' FS-PQMASTER
001660     DISPLAY 'NEXTQIN STATUS  : ' FS-NEXTQIN
001670     DISPLAY 'NEXTQOUT STATUS : ' FS-NEXTQOUT.
001680 END DECLARATIVES.
001690 
001700 000000-MAIN-LOGIC.
001710     ACCEPT WS-TODAY-NUM FROM DATE YYYYMMDD
001720     DISPLAY 'NEXTQSEQ RUN DATE : ' WS-TODAY-CCYY '-'
001730             WS-TODAY-MM '-' WS-TODAY-DD
001740 
001750     OPEN INPUT  NEXTQ-REQUEST-FILE
001760     IF FS-NEXTQIN NOT = '00' AND FS-NEXTQIN NOT = '05'
001770         DISPLAY 'UNABLE TO OPEN NEXTQ REQUEST FILE - '
001780                 FS-NEXTQIN
001790         STOP RUN
001800     END-IF
001810 
001820     OPEN OUTPUT NEXTQ-RESPONSE-FILE
001830 
001840     PERFORM 100000-BEGIN-PROCESS-ONE-REQUEST
001850        THRU 100000-END-PROCESS-ONE-REQUEST
001860       UNTIL NEXTQIN-EOF
001870 
001880     CLOSE NEXTQ-REQUEST-FILE
001890     CLOSE NEXTQ-RESPONSE-FILE.
001900 
001910     STOP RUN.
001920 
001930******************************************************************
001940* 100000 - READ ONE REQUEST, LOADING (OR RELOADING) THE PAPER
001950* TABLE WHEN THE REQUEST NAMES A DIFFERENT PAPER THAN IS
001960* CURRENTLY IN THE TABLE, THEN LOOK UP AND WRITE THE RESPONSE.
001970******************************************************************
001980 100000-BEGIN-PROCESS-ONE-REQUEST.
001990     READ NEXTQ-REQUEST-FILE
002000         AT END
002010             SET NEXTQIN-EOF TO TRUE
002020         NOT AT END
002030             IF NQ-REQ-PAPER-CODE NOT = WS-LOADED-PAPER-CODE
002040                 PERFORM 150000-BEGIN-LOAD-PAPER-QUESTIONS
002050                    THRU 150000-END-LOAD-PAPER-QUESTIONS
002060             END-IF
002070             PERFORM 200000-BEGIN-FIND-NEXT-QUESTION
002080                THRU 200000-END-FIND-NEXT-QUESTION
002090             PERFORM 300000-BEGIN-WRITE-RESPONSE
002100                THRU 300000-END-WRITE-RESPONSE
002110     END-READ.
002120 100000-END-PROCESS-ONE-REQUEST.
002130     EXIT.
002140 
002150******************************************************************
002160* 150000 - LOAD ONE PAPER'S QUESTIONS INTO THE ORDERED TABLE.
002170* THE FILE IS ALREADY GROUPED BY PAPER-CODE AND ORDERED BY
002180* QUESTION-ORDER ASCENDING (SEE THE FILES NOTES), SO THE FIRST
002190* RECORD FOR A PAPER STARTS THE GROUP AND THE FIRST RECORD FOR
002200* THE NEXT PAPER-CODE ENDS IT.
002210******************************************************************
002220 150000-BEGIN-LOAD-PAPER-QUESTIONS.
002230     MOVE NQ-REQ-PAPER-CODE TO WS-LOADED-PAPER-CODE
002240     MOVE ZERO TO WS-PQ-ENTRY-COUNT
002250 
002260     OPEN INPUT PAPER-QUESTION-FILE
002270     IF FS-PQMASTER NOT = '00' AND FS-PQMASTER NOT = '05'
002280         DISPLAY 'UNABLE TO OPEN PAPER-QUESTION MASTER - '
002290                 FS-PQMASTER
002300         STOP RUN
002310     END-IF
002320 
002330     MOVE 'N' TO WS-PQMASTER-EOF
002340 
002350     PERFORM 151000-BEGIN-READ-ONE-PAPER-QUESTION
002360        THRU 151000-END-READ-ONE-PAPER-QUESTION
002370       UNTIL PQMASTER-EOF
002380 
002390     CLOSE PAPER-QUESTION-FILE.
002400 150000-END-LOAD-PAPER-QUESTIONS.
002410     EXIT.
002420 
002430 151000-BEGIN-READ-ONE-PAPER-QUESTION.
002440     READ PAPER-QUESTION-FILE
002450         AT END
002460             SET PQMASTER-EOF TO TRUE
002470         NOT AT END
002480             IF PQ-PAPER-CODE = WS-LOADED-PAPER-CODE
002490                 ADD CTE-01 TO WS-PQ-ENTRY-COUNT
002500                 SET PQT-IDX TO WS-PQ-ENTRY-COUNT
002510                 MOVE PQ-QUESTION-CODE
002520                   TO PQT-QUESTION-CODE (PQT-IDX)
002530             ELSE
002540                 IF WS-PQ-ENTRY-COUNT NOT = ZERO
002550                     SET PQMASTER-EOF TO TRUE
002560                 END-IF
002570             END-IF
002580     END-READ.
002590 151000-END-READ-ONE-PAPER-QUESTION.
002600     EXIT.
002610 
002620******************************************************************
002630* 200000 - FIND THE QUESTION THAT FOLLOWS THE REQUEST'S CURRENT
002640* CODE (NEXT-QUESTION SEQUENCING BUSINESS RULE):
002650*   - EMPTY TABLE (PAPER HAS NO QUESTIONS) - RESULT IS SPACES,
002660*     REPORTED AS "NONE" ON THE RESPONSE.
002670*   - BLANK CURRENT CODE - RESULT IS THE FIRST QUESTION.
002680*   - CURRENT CODE FOUND, NOT LAST - RESULT IS THE FOLLOWING
002690*     ENTRY'S CODE.
002700*   - CURRENT CODE FOUND, IS LAST - RESULT IS SPACES ("NONE").
002710*   - CURRENT CODE NOT FOUND - RESULT IS THE FIRST QUESTION.
002720******************************************************************
002730 200000-BEGIN-FIND-NEXT-QUESTION.
002740     MOVE SPACES TO WS-NEXT-CODE-RESULT
002750 
002760     IF WS-PQ-ENTRY-COUNT = ZERO
002770         CONTINUE
002780     ELSE
002790         IF NQ-REQ-CURRENT-CODE = SPACES
002800             SET PQT-IDX TO CTE-01
002810             MOVE PQT-QUESTION-CODE (PQT-IDX)
002820               TO WS-NEXT-CODE-RESULT
002830         ELSE
002840             SET PQT-IDX TO CTE-01
002850             MOVE 'N' TO WS-FOUND-SW
002860             SEARCH PQT-ENTRY
002870                 AT END
002880                     CONTINUE
002890               WHEN PQT-QUESTION-CODE (PQT-IDX)
002900                  = NQ-REQ-CURRENT-CODE
002910                     SET WS-CODE-WAS-FOUND TO TRUE
002920             END-SEARCH
002930 
002940             IF WS-CODE-WAS-FOUND
002950                 IF PQT-IDX < WS-PQ-ENTRY-COUNT
002960                     SET PQT-IDX UP BY CTE-01
002970                     MOVE PQT-QUESTION-CODE (PQT-IDX)
002980                       TO WS-NEXT-CODE-RESULT
002990                 END-IF
003000             ELSE
003010                 SET PQT-IDX TO CTE-01
003020                 MOVE PQT-QUESTION-CODE (PQT-IDX)
003030                   TO WS-NEXT-CODE-RESULT
003040             END-IF
003050         END-IF
003060     END-IF.
003070 200000-END-FIND-NEXT-QUESTION.
003080     EXIT.
003090 
003100******************************************************************
003110* 300000 - WRITE THE RESPONSE RECORD. A SPACES RESULT IS
003120* REPORTED AS THE LITERAL "NONE" PER TS-1791.
003130******************************************************************
003140 300000-BEGIN-WRITE-RESPONSE.
003150     MOVE NQ-REQ-PAPER-CODE   TO NQ-RSP-PAPER-CODE
003160     MOVE NQ-REQ-CURRENT-CODE TO NQ-RSP-CURRENT-CODE
003170     IF WS-NEXT-CODE-RESULT = SPACES
003180         MOVE 'NONE'          TO NQ-RSP-NEXT-CODE
003190     ELSE
003200         MOVE WS-NEXT-CODE-RESULT TO NQ-RSP-NEXT-CODE
003210     END-IF
003220     WRITE NQ-RESPONSE-RECORD.
003230 300000-END-WRITE-RESPONSE.
003240     EXIT.
